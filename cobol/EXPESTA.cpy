000100******************************************************************
000200*                 C O P Y   E X P E S T A                        *
000300*----------------------------------------------------------------*
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* COPY        : EXPESTA                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTADISTICA DE EXPORTACION *
000700*             : (EXPORT-STATISTIC), LLAVE LOGICA PAIS + CODIGO   *
000800*             : HS + ANIO + MES. EL ARCHIVO ES RELATIVE (SIN     *
000900*             : ISAM EN GNUCOBOL) POR LO QUE EL PROGRAMA QUE LO  *
001000*             : USA ARMA UNA TABLA ORDENADA EN MEMORIA (SEARCH   *
001100*             : ALL) A PARTIR DE UN PASE SECUENCIAL COMPLETO.    *
001200* MANTENIMIENTO:                                                 *
001300*   06/1988 EDR  VERSION ORIGINAL, SOLO VALOR DE EXPORTACION     *
001400*   09/1993 MRB  SE AGREGAN CAMPOS DE IMPORTACION Y BALANZA      *
001500*   02/1999 MRB  AJUSTE Y2K, ANIO A 4 DIGITOS                    *
001600*   07/2004 CGS  SE AGREGA TASA DE CRECIMIENTO Y PARTICIPACION   *
001700*   11/2008 CGS  SE AGREGA BANDERA DE UMBRAL ALTO DE EXPORTACION *
001800******************************************************************
001900 01  REG-EXPSTA.
002000     05  ES-LLAVE.
002100         10  ES-COUNTRY-CODE          PIC X(03).
002200         10  ES-HS-CODE               PIC X(10).
002300         10  ES-PERIODO.
002400             15  ES-YEAR              PIC 9(04).
002500             15  ES-MONTH             PIC 9(02).
002600     05  ES-DATOS.
002700         10  ES-EXPORT-VALUE-USD      PIC S9(13)V99.
002800         10  ES-EXPORT-WEIGHT-KG      PIC S9(13)V999.
002900         10  ES-IMPORT-VALUE-USD      PIC S9(13)V99.
003000         10  ES-IMPORT-WEIGHT-KG      PIC S9(13)V999.
003100         10  ES-BALANCE-OF-PAYMENTS   PIC S9(13)V99.
003200         10  ES-GROWTH-RATE-YOY       PIC S9(3)V99.
003300         10  ES-MARKET-SHARE          PIC S9(3)V99.
003400         10  ES-DATA-SOURCE-FLAG      PIC X(01).
003500             88  ES-FUENTE-ADUANAS             VALUE 'C'.
003600         10  ES-UMBRAL-ALTO-FLAG      PIC X(01).
003700             88  ES-CRUZA-UMBRAL-ALTO         VALUE 'S'.
003800             88  ES-NO-CRUZA-UMBRAL           VALUE 'N'.
003900     05  FILLER                       PIC X(30).
004000*----------------------------------------------------------------*
004100*  R E D E F I N E S  -  L L A V E   P L A N A   P A R A   L A   *
004200*  BUSQUEDA BINARIA (SEARCH ALL) SOBRE LA TABLA EN MEMORIA       *
004300*----------------------------------------------------------------*
004400 01  REG-EXPSTA-LLAVE-R REDEFINES REG-EXPSTA.
004500     05  ES-LLAVE-PLANA               PIC X(19).
004600     05  FILLER                       PIC X(119).
