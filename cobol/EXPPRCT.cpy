000100******************************************************************
000200*                 C O P Y   E X P P R C T                        *
000300*----------------------------------------------------------------*
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* COPY        : EXPPRCT                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CATEGORIA DE PRODUCTO      *
000700*             : (PRODUCT-CATEGORY), UNA POR CODIGO HS, SE CREA   *
000800*             : AL VUELO CUANDO UN REGISTRO DE ADUANAS TRAE UN   *
000900*             : CODIGO QUE AUN NO EXISTE EN EL MAESTRO.          *
001000* MANTENIMIENTO:                                                 *
001100*   06/1988 EDR  VERSION ORIGINAL                                *
001200*   09/1993 MRB  SE AGREGA NOMBRE EN INGLES Y CODIGO PADRE       *
001300******************************************************************
001400 01  REG-PRDCAT.
001500     05  PC-HS-CODE                   PIC X(10).
001600     05  PC-HS-LEVEL                  PIC 9(01).
001700     05  PC-NAME-KO                   PIC X(200).
001800     05  PC-NAME-EN                   PIC X(200).
001900     05  PC-PARENT-HS-CODE            PIC X(10).
002000     05  PC-ACTIVE-FLAG               PIC X(01).
002100         88  PC-ACTIVO                        VALUE 'Y'.
002200         88  PC-INACTIVO                      VALUE 'N'.
002300     05  FILLER                       PIC X(20).
002400*----------------------------------------------------------------*
002500*  R E D E F I N E S  -  D E S G L O S E   D E L   C O D I G O   *
002600*  PARA DERIVAR EL CODIGO DE CAPITULO (NIVEL 1, 2 DIGITOS)       *
002700*----------------------------------------------------------------*
002800 01  REG-PRDCAT-HS-R REDEFINES REG-PRDCAT.
002900     05  PC-HS-CAPITULO               PIC X(02).
003000     05  PC-HS-RESTO                  PIC X(08).
003100     05  FILLER                       PIC X(431).
