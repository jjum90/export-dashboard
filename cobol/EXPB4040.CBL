000100******************************************************************
000200* FECHA       : 07/2004                                          *
000300* PROGRAMADOR : CARLOS GIRON SOLIS (CGS)                         *
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* PROGRAMA    : EXPB4040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL REPORTE GERENCIAL ANUAL (DASHBOARD) DE   *
000800*             : EXPORTACIONES A PARTIR DEL MAESTRO DE            *
000900*             : ESTADISTICA: TOTAL DEL ANIO, CRECIMIENTO CONTRA  *
001000*             : EL ANIO ANTERIOR, PAISES Y PRODUCTOS DISTINTOS,  *
001100*             : TOP 10 DE PRODUCTOS, CONCENTRACION POR PAIS,     *
001200*             : TOTALES MENSUALES, INDICE DE DIVERSIFICACION Y   *
001300*             : ESTACIONALIDAD, Y TENDENCIA DE CRECIMIENTO.      *
001400* ARCHIVOS    : EXPSTA=E (RELATIVE), EXPRPT=S (REPORTE IMPRESO)  *
001500* ACCION (ES) : LEE, ACUMULA, CLASIFICA, IMPRIME                 *
001600* PROGRAMA(S) : EXPD1R00 (BITACORA DE ERRORES DE ARCHIVO)        *
001700* INSTALADO   : 07/2004                                          *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                    B I T A C O R A   D E   C A M B I O S       *
002100*----------------------------------------------------------------*
002200* 07/2004 CGS TCK-0123 VERSION ORIGINAL, TOTAL Y CRECIMIENTO DEL *TCK-0123
002300*          ANIO UNICAMENTE                                       *TCK-0123
002400* 02/2006 CGS TCK-0135 SE AGREGA TOP 10 DE PRODUCTOS Y           *TCK-0135
002500*          CONCENTRACION POR PAIS (TOP 5 / TOP 10)               *TCK-0135
002600* 09/2007 CGS TCK-0142 SE AGREGA INDICE DE DIVERSIFICACION       *TCK-0142
002700*          (CONCENTRACION HERFINDAHL-HIRSCHMAN) POR PRODUCTO     *TCK-0142
002800* 04/2008 CGS TCK-0146 SE AGREGA ANALISIS DE ESTACIONALIDAD      *TCK-0146
002900*          MENSUAL (INDICE DE DISPERSION Y MES PICO/VALLE)       *TCK-0146
003000* 03/2009 CGS TCK-0151 SE CAMBIA EL MAESTRO DE ESTADISTICA DE    *TCK-0151
003100*          ACCESO INDEXADO A RELATIVE, SE ARMA TABLA EN MEMORIA  *TCK-0151
003200* 08/2009 CGS TCK-0155 SE AGREGA CLASIFICACION DE TENDENCIA DE   *TCK-0155
003300*          CRECIMIENTO PROMEDIO ANUAL (SIN USAR RAICES, VER      *TCK-0155
003400*          NOTA EN EL PARRAFO 260)                                TCK-0155
003500* 14/03/26 RVQ TCK-0161 SE CORRIGEN TRES FORMULAS DEL DASHBOARD: *TCK-0161
003600*          INDICE DE DIVERSIFICACION AHORA EN ESCALA FRACCION Y  *TCK-0161
003700*          CON EL PASO 1-HHI (PARRAFO 250), COEFICIENTE DE       *TCK-0161
003800*          VARIACION AHORA CON DESVIACION ESTANDAR EXACTA VIA    *TCK-0161
003900*          FUNCTION SQRT (PARRAFO 255) Y CAGR AHORA CON LA       *TCK-0161
004000*          FORMULA GEOMETRICA EXACTA VIA FUNCTION EXP/LOG        *TCK-0161
004100*          (PARRAFO 260), EN VEZ DE LAS APROXIMACIONES ANTERIORES*TCK-0161
004200* 09/08/26 RVQ TCK-0163 SE CORRIGE LA CLASIFICACION DE TENDENCIA *TCK-0163
004300*          DE CRECIMIENTO EN EL PARRAFO 260 A LOS CUATRO ROTULOS *TCK-0163
004400*          Y CORTES EXACTOS DEL REQUERIMIENTO (HIGH_GROWTH,      *TCK-0163
004500*          MODERATE_GROWTH, STABLE, DECLINING), Y SE AGREGA      *TCK-0163
004600*          ROUNDED AL PROMEDIO Y LA VARIANZA MENSUAL DEL         *TCK-0163
004700*          PARRAFO 255 QUE TRUNCABAN EN VEZ DE REDONDEAR         *TCK-0163
004800* 09/08/26 RVQ TCK-0165 SE AGREGA EL PARRAFO 135 PARA HALLAR EL  *TCK-0165
004900*          ANIO CALENDARIO MAS TEMPRANO DEL MAESTRO (BASE REAL   *TCK-0165
005000*          DEL CAGR, YA NO LA POSICION 1 DE WKS-TABLA-ANIOS) Y   *TCK-0165
005100*          SE AGREGA EL QUINTO ROTULO "INSUFFICIENT_DATA" EN EL  *TCK-0165
005200*          PARRAFO 260 CUANDO HAY MENOS DE 2 ANIOS DISTINTOS     *TCK-0165
005300******************************************************************
005400 IDENTIFICATION DIVISION.                                         
005500 PROGRAM-ID.    EXPB4040.                                         
005600 AUTHOR.        CARLOS GIRON SOLIS.                               
005700 INSTALLATION.  EXPORTACIONES - ESTADISTICAS DE COMERCIO.         
005800 DATE-WRITTEN.  07/2004.                                          
005900 DATE-COMPILED.                                                   
006000 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT EXPSTA ASSIGN TO EXPSTA
006900            ORGANIZATION IS RELATIVE
007000            ACCESS MODE  IS SEQUENTIAL
007100            FILE STATUS  IS FS-EXPSTA FSE-EXPSTA.
007200     SELECT EXPRPT ASSIGN TO EXPRPT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-EXPRPT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  EXPSTA.
007800     COPY EXPESTA.
007900 FD  EXPRPT.
008000 01  REG-EXPRPT                       PIC X(132).
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*               C A M P O S     D E     T R A B A J O            *
008400******************************************************************
008500 01  WKS-CAMPOS-DE-TRABAJO.
008600     05  WKS-NOMBRE-PROGRAMA          PIC X(08) VALUE "EXPB4040".
008700     05  FILLER                       PIC X(20) VALUE SPACES.
008800*----------------------------------------------------------------*
008900*   E S T A D O S   D E   A R C H I V O                          *
009000*----------------------------------------------------------------*
009100 01  WKS-STATUS.
009200     05  FS-EXPSTA                    PIC 9(02) VALUE ZEROS.
009300     05  FSE-EXPSTA.
009400         10  FSE-EXPSTA-RETURN        PIC S9(4) COMP-5 VALUE 0.
009500         10  FSE-EXPSTA-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009600         10  FSE-EXPSTA-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009700     05  FS-EXPRPT                    PIC 9(02) VALUE ZEROS.
009800     05  FILLER                       PIC X(10) VALUE SPACES.
009900 01  WKS-FSE-VACIO.
010000     05  WKS-FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
010100     05  WKS-FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
010200     05  WKS-FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
010300     05  FILLER                       PIC X(10) VALUE SPACES.
010400*----------------------------------------------------------------*
010500*   L I N K A G E   P A R A   E X P D 1 R 0 0                    *
010600*----------------------------------------------------------------*
010700 01  WKS-LK-PROGRAMA                  PIC X(08).
010800 01  WKS-LK-ARCHIVO                   PIC X(08).
010900 01  WKS-LK-ACCION                    PIC X(10).
011000 01  WKS-LK-LLAVE                     PIC X(32).
011100*----------------------------------------------------------------*
011200*   77 - C O N S T A N T E S   D E   L A   A P L I C A C I O N    *
011300*----------------------------------------------------------------*
011400 77  WKS-CIEN-PORCIENTO               PIC 9(03) VALUE 100.
011500 77  WKS-UMBRAL-ESTACIONALIDAD        PIC 9(02)V99 VALUE 10.00.
011600*----------------------------------------------------------------*
011700*   C O N T A D O R E S   D E   L A   C O R R I D A               *
011800*----------------------------------------------------------------*
011900 01  WKS-CONTADORES.
012000     05  WKS-REG-LEIDOS               PIC 9(07) COMP VALUE ZEROS.
012100     05  WKS-ANIOS-PROCESADOS         PIC 9(04) COMP VALUE ZEROS.
012200     05  FILLER                       PIC X(10) VALUE SPACES.
012300*----------------------------------------------------------------*
012400*   T A B L A   E N   M E M O R I A   D E L   M A E S T R O   D E*
012500*   E S T A D I S T I C A   ( C A R G A   C O M P L E T A )      *
012600*----------------------------------------------------------------*
012700 01  WKS-TABLA-ESTA.
012800     05  WKS-ESTA-CONTADOR            PIC 9(07) COMP VALUE ZEROS.
012900     05  WKS-ESTA-ENTRADA OCCURS 5000 TIMES
013000             ASCENDING KEY IS ES-TBL-LLAVE-PLANA
013100             INDEXED BY IX-ESTA.
013200         10  ES-TBL-LLAVE-PLANA       PIC X(19).
013300         10  ES-TBL-LLAVE-R REDEFINES ES-TBL-LLAVE-PLANA.
013400             15  ES-TBL-COUNTRY-CODE  PIC X(03).
013500             15  ES-TBL-HS-CODE       PIC X(10).
013600             15  ES-TBL-YEAR          PIC 9(04).
013700             15  ES-TBL-MONTH         PIC 9(02).
013800         10  ES-TBL-EXPORT-VALUE-USD  PIC S9(13)V99.
013900         10  FILLER                   PIC X(37).
014000*----------------------------------------------------------------*
014100*   T A B L A   D E   A N I O S   D I S T I N T O S   Y   S U S  *
014200*   T O T A L E S   ( P A R A   C R E C I M I E N T O   Y   C A G R
014300*----------------------------------------------------------------*
014400 01  WKS-TABLA-ANIOS.
014500     05  WKS-ANIOS-CONTADOR           PIC 9(04) COMP VALUE ZEROS.
014600     05  WKS-ANIO-ENTRADA OCCURS 50 TIMES
014700             INDEXED BY IX-ANIO, IX-ANIO-BUSCA.
014800         10  AN-YEAR                  PIC 9(04).
014900         10  AN-TOTAL                 PIC S9(15)V99.
015000         10  FILLER                   PIC X(08).
015100*----------------------------------------------------------------*
015200*   T A B L A   D E   P A I S E S   D E L   A N I O   E N   C U R
015300*   S O   ( P A R A   C O N T E O   Y   C O N C E N T R A C I O N )
015400*----------------------------------------------------------------*
015500 01  WKS-TABLA-PAISES-ANIO.
015600     05  WKS-PAISES-ANIO-CONTADOR     PIC 9(04) COMP VALUE ZEROS.
015700     05  WKS-PAIS-ANIO-ENTRADA OCCURS 30 TIMES
015800             INDEXED BY IX-PA, IX-PA-BUSCA.
015900         10  PA-COUNTRY-CODE          PIC X(03).
016000         10  PA-TOTAL                 PIC S9(15)V99.
016100         10  FILLER                   PIC X(08).
016200*----------------------------------------------------------------*
016300*   T A B L A   D E   P R O D U C T O S   D E L   A N I O   E N  *
016400*   C U R S O   ( P A R A   T O P   1 0   Y   H H I )             *
016500*----------------------------------------------------------------*
016600 01  WKS-TABLA-PRODUCTOS-ANIO.
016700     05  WKS-PRODUCTOS-ANIO-CONTADOR  PIC 9(07) COMP VALUE ZEROS.
016800     05  WKS-PROD-ANIO-ENTRADA OCCURS 2000 TIMES
016900             INDEXED BY IX-PR, IX-PR-BUSCA, IX-PR-TOP.
017000         10  PR-HS-CODE               PIC X(10).
017100         10  PR-TOTAL                 PIC S9(15)V99.
017200         10  PR-YA-RANQUEADO          PIC X(01) VALUE "N".
017300             88  PR-RANQUEADO                 VALUE "S".
017400         10  FILLER                   PIC X(06).
017500*----------------------------------------------------------------*
017600*   T O P   1 0   P A I S E S   Y   P R O D U C T O S   D E L    *
017700*   A N I O   E N   C U R S O   ( P A R A   I M P R E S I O N )   *
017800*----------------------------------------------------------------*
017900 01  WKS-TABLA-TOP10-PAISES.
018000     05  WKS-TP-PAIS-ENTRADA OCCURS 10 TIMES.
018100         10  TP-PAIS-CODIGO           PIC X(03) VALUE SPACES.
018200         10  TP-PAIS-TOTAL            PIC S9(15)V99 VALUE ZEROS.
018300         10  FILLER                   PIC X(08) VALUE SPACES.
018400 01  WKS-TABLA-TOP10-PRODUCTOS.
018500     05  WKS-TP-PROD-ENTRADA OCCURS 10 TIMES.
018600         10  TP-PROD-HS-CODE          PIC X(10) VALUE SPACES.
018700         10  TP-PROD-TOTAL            PIC S9(15)V99 VALUE ZEROS.
018800         10  FILLER                   PIC X(08) VALUE SPACES.
018900 01  WKS-SUBS-TOP                     PIC 9(02) COMP VALUE ZEROS.
019000*----------------------------------------------------------------*
019100*   T O T A L E S   M E N S U A L E S   D E L   A N I O   E N    *
019200*   C U R S O   ( P A R A   E S T A C I O N A L I D A D )        *
019300*----------------------------------------------------------------*
019400 01  WKS-TOTAL-MESES.
019500     05  WKS-MES-TOTAL OCCURS 12 TIMES PIC S9(15)V99 VALUE ZEROS.
019600     05  FILLER                       PIC X(08) VALUE SPACES.
019700*----------------------------------------------------------------*
019800*   V A R I A B L E S   D E L   C A L C U L O   D E L   A N I O  *
019900*   E N   C U R S O                                              *
020000*----------------------------------------------------------------*
020100 01  WKS-ANIO-EN-CURSO                PIC 9(04) VALUE ZEROS.
020200 01  WKS-TOTAL-ANIO                   PIC S9(15)V99 VALUE ZEROS.
020300 01  WKS-CRECIMIENTO-ANIO             PIC S9(3)V99 VALUE ZEROS.
020400 01  WKS-TOTAL-ANIO-ANTERIOR          PIC S9(15)V99 VALUE ZEROS.
020500 01  WKS-ANIO-ANTERIOR-SW             PIC X(01) VALUE "N".
020600     88  HAY-ANIO-ANTERIOR                    VALUE "S".
020700 01  WKS-HHI-DIVERSIFICACION          PIC 9V9999 VALUE ZEROS.
020800 01  WKS-HHI-BRUTO                    PIC 9V9999 VALUE ZEROS.
020900 01  WKS-PARTICIPACION-PRODUCTO       PIC S9V9999 VALUE ZEROS.
021000 01  WKS-CONCENTRACION-TOP5           PIC S9(3)V99 VALUE ZEROS.
021100 01  WKS-CONCENTRACION-TOP10          PIC S9(3)V99 VALUE ZEROS.
021200 01  WKS-TOTAL-TOP5-PAISES            PIC S9(15)V99 VALUE ZEROS.
021300 01  WKS-TOTAL-TOP10-PAISES           PIC S9(15)V99 VALUE ZEROS.
021400 01  WKS-MES-PICO                     PIC 9(02) VALUE ZEROS.
021500 01  WKS-MES-VALLE                    PIC 9(02) VALUE ZEROS.
021600 01  WKS-TOTAL-PICO                   PIC S9(15)V99 VALUE ZEROS.
021700 01  WKS-TOTAL-VALLE                  PIC S9(15)V99 VALUE ZEROS.
021800 01  WKS-PROMEDIO-MENSUAL             PIC S9(15)V99 VALUE ZEROS.
021900 01  WKS-VARIANZA-ACUMULADA           PIC S9(15)V9999 VALUE ZEROS.
022000 01  WKS-DESVIACION-CUADRADO          PIC S9(15)V9999 VALUE ZEROS.
022100 01  WKS-VARIANZA-MENSUAL             PIC S9(15)V9999 VALUE ZEROS.
022200 01  WKS-DESVIACION-ESTANDAR          PIC S9(15)V9999 VALUE ZEROS.
022300 01  WKS-COEFICIENTE-VARIACION        PIC 9(03)V99 VALUE ZEROS.
022400 01  WKS-ES-ESTACIONAL-SW             PIC X(01) VALUE "N".
022500     88  PATRON-ESTACIONAL                    VALUE "S".
022600 01  WKS-TASA-CAGR-GEOMETRICA         PIC S9(3)V99 VALUE ZEROS.
022700 01  WKS-CAGR-CLASE                   PIC X(20) VALUE SPACES.
022800 01  WKS-ANIO-BASE-CAGR               PIC 9(04) VALUE ZEROS.
022900 01  WKS-TOTAL-BASE-CAGR              PIC S9(15)V99 VALUE ZEROS.
023000 01  WKS-NUM-ANIOS-CAGR               PIC 9(02) VALUE ZEROS.
023100 01  WKS-MEJOR-VALOR-RANKING          PIC S9(15)V99 VALUE ZEROS.
023200 01  WKS-RANGO                        PIC 9(02) COMP VALUE ZEROS.
023300 01  WKS-SUBS-MES                     PIC 9(02) COMP VALUE ZEROS.
023400*----------------------------------------------------------------*
023500*   L I N E A S   D E L   R E P O R T E                          *
023600*----------------------------------------------------------------*
023700 01  WKS-LINEA-REPORTE                PIC X(132) VALUE SPACES.
023800 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
023900     05  WKS-LR-ETIQUETA              PIC X(40).
024000     05  WKS-LR-VALOR                 PIC X(30).
024100     05  FILLER                       PIC X(62).
024200******************************************************************
024300 PROCEDURE DIVISION.
024400******************************************************************
024500 000-MAIN SECTION.
024600     PERFORM 110-APERTURA-ARCHIVOS
024700     PERFORM 120-CARGA-ESTADISTICAS
024800     PERFORM 130-IDENTIFICA-ANIOS
024900         VARYING IX-ESTA FROM 1 BY 1
025000         UNTIL IX-ESTA > WKS-ESTA-CONTADOR
025100     IF WKS-ANIOS-CONTADOR > 0
025200        PERFORM 135-BUSCA-ANIO-BASE
025300     END-IF
025400     PERFORM 200-PROCESA-ANIO
025500         VARYING IX-ANIO FROM 1 BY 1
025600         UNTIL IX-ANIO > WKS-ANIOS-CONTADOR
025700     PERFORM 800-ESTADISTICAS-CORRIDA
025800     PERFORM 990-CIERRA-ARCHIVOS
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100
026200*----------------------------------------------------------------*
026300*  110 - ABRE EL MAESTRO DE ESTADISTICA Y EL ARCHIVO DE REPORTE  *
026400*----------------------------------------------------------------*
026500 110-APERTURA-ARCHIVOS SECTION.
026600     OPEN INPUT EXPSTA
026700     OPEN OUTPUT EXPRPT
026800     MOVE WKS-NOMBRE-PROGRAMA TO WKS-LK-PROGRAMA
026900     MOVE "OPEN"              TO WKS-LK-ACCION
027000     MOVE SPACES              TO WKS-LK-LLAVE
027100     IF FS-EXPSTA NOT = 0 AND FS-EXPSTA NOT = 5
027200        MOVE "EXPSTA" TO WKS-LK-ARCHIVO
027300        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
027400            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPSTA, FSE-EXPSTA
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF
027800     IF FS-EXPRPT NOT = 0
027900        MOVE "EXPRPT" TO WKS-LK-ARCHIVO
028000        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
028100            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPRPT, WKS-FSE-VACIO
028200        MOVE 91 TO RETURN-CODE
028300        STOP RUN
028400     END-IF.
028500 110-APERTURA-ARCHIVOS-E. EXIT.
028600
028700*----------------------------------------------------------------*
028800*  120 - CARGA EL MAESTRO DE ESTADISTICA COMPLETO A MEMORIA      *
028900*----------------------------------------------------------------*
029000 120-CARGA-ESTADISTICAS SECTION.
029100     PERFORM 121-LEE-EXPSTA
029200     PERFORM 122-AGREGA-ESTADISTICA UNTIL FS-EXPSTA NOT = 0.
029300 120-CARGA-ESTADISTICAS-E. EXIT.
029400
029500 121-LEE-EXPSTA SECTION.
029600     READ EXPSTA.
029700 121-LEE-EXPSTA-E. EXIT.
029800
029900 122-AGREGA-ESTADISTICA SECTION.
030000     ADD 1 TO WKS-ESTA-CONTADOR
030100     ADD 1 TO WKS-REG-LEIDOS
030200     MOVE ES-LLAVE-PLANA      TO
030300                  ES-TBL-LLAVE-PLANA (WKS-ESTA-CONTADOR)
030400     MOVE ES-EXPORT-VALUE-USD TO
030500                  ES-TBL-EXPORT-VALUE-USD (WKS-ESTA-CONTADOR)
030600     PERFORM 121-LEE-EXPSTA.
030700 122-AGREGA-ESTADISTICA-E. EXIT.
030800
030900*----------------------------------------------------------------*
031000*  130 - IDENTIFICA LOS ANIOS DISTINTOS PRESENTES EN EL MAESTRO  *
031100*  Y ACUMULA EL TOTAL EXPORTADO DE CADA UNO (TCK-0123)           *
031200*----------------------------------------------------------------*
031300 130-IDENTIFICA-ANIOS SECTION.
031400     SET IX-ANIO-BUSCA TO 1
031500     SET WKS-RANGO     TO ZEROS
031600     PERFORM 131-BUSCA-ANIO-EN-TABLA
031700         UNTIL WKS-RANGO = 1 OR
031800               IX-ANIO-BUSCA > WKS-ANIOS-CONTADOR
031900     IF WKS-RANGO = 1
032000        ADD ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
032100            TO AN-TOTAL (IX-ANIO-BUSCA)
032200     ELSE
032300        ADD 1 TO WKS-ANIOS-CONTADOR
032400        MOVE ES-TBL-YEAR (IX-ESTA)
032500             TO AN-YEAR (WKS-ANIOS-CONTADOR)
032600        MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
032700             TO AN-TOTAL (WKS-ANIOS-CONTADOR)
032800     END-IF.
032900 130-IDENTIFICA-ANIOS-E. EXIT.
033000
033100 131-BUSCA-ANIO-EN-TABLA SECTION.
033200     IF AN-YEAR (IX-ANIO-BUSCA) = ES-TBL-YEAR (IX-ESTA)
033300        SET WKS-RANGO TO 1
033400     ELSE
033500        SET IX-ANIO-BUSCA UP BY 1
033600     END-IF.
033700 131-BUSCA-ANIO-EN-TABLA-E. EXIT.
033800
033900*----------------------------------------------------------------*
034000*  135 - BUSCA EN WKS-TABLA-ANIOS EL ANIO CALENDARIO MAS TEMPRANO*
034100*  (BASE PARA EL CAGR); LA TABLA NO QUEDA ORDENADA POR ANIO SINO*
034200*  POR EL ORDEN EN QUE 130 ENCUENTRA CADA ANIO AL RECORRER EL   *
034300*  MAESTRO EN ORDEN DE LLAVE (PAIS+HS+ANIO+MES), TCK-0165        *
034400*----------------------------------------------------------------*
034500 135-BUSCA-ANIO-BASE SECTION.
034600     MOVE AN-YEAR (1)  TO WKS-ANIO-BASE-CAGR
034700     MOVE AN-TOTAL (1) TO WKS-TOTAL-BASE-CAGR
034800     PERFORM 136-COMPARA-ANIO-BASE
034900         VARYING IX-ANIO-BUSCA FROM 2 BY 1
035000         UNTIL IX-ANIO-BUSCA > WKS-ANIOS-CONTADOR.
035100 135-BUSCA-ANIO-BASE-E. EXIT.
035200
035300 136-COMPARA-ANIO-BASE SECTION.
035400     IF AN-YEAR (IX-ANIO-BUSCA) < WKS-ANIO-BASE-CAGR
035500        MOVE AN-YEAR (IX-ANIO-BUSCA)  TO WKS-ANIO-BASE-CAGR
035600        MOVE AN-TOTAL (IX-ANIO-BUSCA) TO WKS-TOTAL-BASE-CAGR
035700     END-IF.
035800 136-COMPARA-ANIO-BASE-E. EXIT.
035900
036000*----------------------------------------------------------------*
036100*  200 - PROCESA UN ANIO: ARMA LAS TABLAS DE PAISES, PRODUCTOS Y *
036200*  MESES DE ESE ANIO, CALCULA TODOS LOS INDICADORES E IMPRIME EL *
036300*  RENGLON DEL DASHBOARD                                         *
036400*----------------------------------------------------------------*
036500 200-PROCESA-ANIO SECTION.
036600     MOVE AN-YEAR (IX-ANIO)  TO WKS-ANIO-EN-CURSO
036700     MOVE AN-TOTAL (IX-ANIO) TO WKS-TOTAL-ANIO
036800     MOVE ZEROS TO WKS-PAISES-ANIO-CONTADOR
036900     MOVE ZEROS TO WKS-PRODUCTOS-ANIO-CONTADOR
037000     PERFORM 210-INICIALIZA-MESES
037100         VARYING WKS-SUBS-MES FROM 1 BY 1 UNTIL WKS-SUBS-MES > 12
037200     PERFORM 220-ACUMULA-REGISTRO-ANIO
037300         VARYING IX-ESTA FROM 1 BY 1
037400         UNTIL IX-ESTA > WKS-ESTA-CONTADOR
037500     PERFORM 230-CALCULA-CRECIMIENTO-ANIO
037600     PERFORM 240-CALCULA-CONCENTRACION
037700     PERFORM 245-CALCULA-TOP-PRODUCTOS
037800     PERFORM 250-CALCULA-DIVERSIFICACION
037900     PERFORM 255-CALCULA-ESTACIONALIDAD
038000     PERFORM 260-CALCULA-TENDENCIA-CAGR
038100     PERFORM 900-IMPRIME-DASHBOARD-ANIO
038200     ADD 1 TO WKS-ANIOS-PROCESADOS.
038300 200-PROCESA-ANIO-E. EXIT.
038400
038500 210-INICIALIZA-MESES SECTION.
038600     MOVE ZEROS TO WKS-MES-TOTAL (WKS-SUBS-MES).
038700 210-INICIALIZA-MESES-E. EXIT.
038800
038900*----------------------------------------------------------------*
039000*  220 - PARA CADA REGISTRO DEL ANIO EN CURSO, ACUMULA SU VALOR  *
039100*  EN LA TABLA DE PAISES, LA DE PRODUCTOS Y LA DE MESES          *
039200*----------------------------------------------------------------*
039300 220-ACUMULA-REGISTRO-ANIO SECTION.
039400     IF ES-TBL-YEAR (IX-ESTA) = WKS-ANIO-EN-CURSO
039500        PERFORM 221-ACUMULA-PAIS
039600        PERFORM 222-ACUMULA-PRODUCTO
039700        MOVE ES-TBL-MONTH (IX-ESTA) TO WKS-SUBS-MES
039800        ADD ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
039900            TO WKS-MES-TOTAL (WKS-SUBS-MES)
040000     END-IF.
040100 220-ACUMULA-REGISTRO-ANIO-E. EXIT.
040200
040300 221-ACUMULA-PAIS SECTION.
040400     SET IX-PA-BUSCA TO 1
040500     SET WKS-RANGO   TO ZEROS
040600     PERFORM 221-A-BUSCA-PAIS
040700         UNTIL WKS-RANGO = 1 OR
040800               IX-PA-BUSCA > WKS-PAISES-ANIO-CONTADOR
040900     IF WKS-RANGO = 1
041000        ADD ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
041100            TO PA-TOTAL (IX-PA-BUSCA)
041200     ELSE
041300        ADD 1 TO WKS-PAISES-ANIO-CONTADOR
041400        MOVE ES-TBL-COUNTRY-CODE (IX-ESTA)
041500             TO PA-COUNTRY-CODE (WKS-PAISES-ANIO-CONTADOR)
041600        MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
041700             TO PA-TOTAL (WKS-PAISES-ANIO-CONTADOR)
041800     END-IF.
041900 221-ACUMULA-PAIS-E. EXIT.
042000
042100 221-A-BUSCA-PAIS SECTION.
042200     IF PA-COUNTRY-CODE (IX-PA-BUSCA) = ES-TBL-COUNTRY-CODE (IX-ESTA)
042300        SET WKS-RANGO TO 1
042400     ELSE
042500        SET IX-PA-BUSCA UP BY 1
042600     END-IF.
042700 221-A-BUSCA-PAIS-E. EXIT.
042800
042900 222-ACUMULA-PRODUCTO SECTION.
043000     SET IX-PR-BUSCA TO 1
043100     SET WKS-RANGO   TO ZEROS
043200     PERFORM 222-A-BUSCA-PRODUCTO
043300         UNTIL WKS-RANGO = 1 OR
043400               IX-PR-BUSCA > WKS-PRODUCTOS-ANIO-CONTADOR
043500     IF WKS-RANGO = 1
043600        ADD ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
043700            TO PR-TOTAL (IX-PR-BUSCA)
043800     ELSE
043900        ADD 1 TO WKS-PRODUCTOS-ANIO-CONTADOR
044000        MOVE ES-TBL-HS-CODE (IX-ESTA)
044100             TO PR-HS-CODE (WKS-PRODUCTOS-ANIO-CONTADOR)
044200        MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
044300             TO PR-TOTAL (WKS-PRODUCTOS-ANIO-CONTADOR)
044400        MOVE "N" TO PR-YA-RANQUEADO (WKS-PRODUCTOS-ANIO-CONTADOR)
044500     END-IF.
044600 222-ACUMULA-PRODUCTO-E. EXIT.
044700
044800 222-A-BUSCA-PRODUCTO SECTION.
044900     IF PR-HS-CODE (IX-PR-BUSCA) = ES-TBL-HS-CODE (IX-ESTA)
045000        SET WKS-RANGO TO 1
045100     ELSE
045200        SET IX-PR-BUSCA UP BY 1
045300     END-IF.
045400 222-A-BUSCA-PRODUCTO-E. EXIT.
045500
045600*----------------------------------------------------------------*
045700*  230 - CALCULA EL CRECIMIENTO DEL TOTAL DEL ANIO CONTRA EL     *
045800*  TOTAL DEL ANIO INMEDIATO ANTERIOR, SI EXISTE EN LA TABLA      *
045900*----------------------------------------------------------------*
046000 230-CALCULA-CRECIMIENTO-ANIO SECTION.
046100     SET HAY-ANIO-ANTERIOR TO FALSE
046200     MOVE ZEROS TO WKS-TOTAL-ANIO-ANTERIOR
046300     SET IX-ANIO-BUSCA TO 1
046400     PERFORM 231-BUSCA-ANIO-ANTERIOR
046500         UNTIL HAY-ANIO-ANTERIOR OR
046600               IX-ANIO-BUSCA > WKS-ANIOS-CONTADOR
046700     IF HAY-ANIO-ANTERIOR AND WKS-TOTAL-ANIO-ANTERIOR > ZEROS
046800        COMPUTE WKS-CRECIMIENTO-ANIO ROUNDED =
046900           ((WKS-TOTAL-ANIO - WKS-TOTAL-ANIO-ANTERIOR) /
047000            WKS-TOTAL-ANIO-ANTERIOR) * WKS-CIEN-PORCIENTO
047100     ELSE
047200        MOVE ZEROS TO WKS-CRECIMIENTO-ANIO
047300     END-IF.
047400 230-CALCULA-CRECIMIENTO-ANIO-E. EXIT.
047500
047600 231-BUSCA-ANIO-ANTERIOR SECTION.
047700     IF AN-YEAR (IX-ANIO-BUSCA) = WKS-ANIO-EN-CURSO - 1
047800        SET HAY-ANIO-ANTERIOR TO TRUE
047900        MOVE AN-TOTAL (IX-ANIO-BUSCA) TO WKS-TOTAL-ANIO-ANTERIOR
048000     ELSE
048100        SET IX-ANIO-BUSCA UP BY 1
048200     END-IF.
048300 231-BUSCA-ANIO-ANTERIOR-E. EXIT.
048400
048500*----------------------------------------------------------------*
048600*  240 - DETERMINA LA CONCENTRACION REGIONAL: QUE PORCENTAJE DEL *
048700*  TOTAL DEL ANIO REPRESENTAN LOS 5 Y LOS 10 PAISES MAS GRANDES  *
048800*----------------------------------------------------------------*
048900 240-CALCULA-CONCENTRACION SECTION.
049000     MOVE ZEROS TO WKS-CONCENTRACION-TOP5
049100     MOVE ZEROS TO WKS-CONCENTRACION-TOP10
049200     IF WKS-TOTAL-ANIO > ZEROS
049300        PERFORM 241-SUMA-TOP-N-PAISES
049400     END-IF.
049500 240-CALCULA-CONCENTRACION-E. EXIT.
049600
049700*  SELECCION SIMPLE: EN CADA VUELTA BUSCA EL PAIS MAS GRANDE AUN
049800*  NO TOMADO (SU TOTAL SE MARCA EN -1 AL TOMARLO) Y LO SUMA AL
049900*  ACUMULADO DE TOP-5/TOP-10. LA TABLA SE RECONSTRUYE CADA ANIO,
050000*  ASI QUE MARCAR EL TOTAL NO AFECTA CORRIDAS POSTERIORES
050100 241-SUMA-TOP-N-PAISES SECTION.
050200     PERFORM 244-INICIALIZA-TOP10-PAISES
050300         VARYING WKS-SUBS-TOP FROM 1 BY 1 UNTIL WKS-SUBS-TOP > 10
050400     MOVE ZEROS TO WKS-TOTAL-TOP10-PAISES
050500     MOVE ZEROS TO WKS-TOTAL-TOP5-PAISES
050600     PERFORM 242-BUSCA-PAIS-MAYOR
050700         VARYING WKS-RANGO FROM 1 BY 1
050800         UNTIL WKS-RANGO > 10 OR
050900               WKS-RANGO > WKS-PAISES-ANIO-CONTADOR
051000     COMPUTE WKS-CONCENTRACION-TOP5 ROUNDED =
051100          (WKS-TOTAL-TOP5-PAISES / WKS-TOTAL-ANIO) * WKS-CIEN-PORCIENTO
051200     COMPUTE WKS-CONCENTRACION-TOP10 ROUNDED =
051300          (WKS-TOTAL-TOP10-PAISES / WKS-TOTAL-ANIO) * WKS-CIEN-PORCIENTO.
051400 241-SUMA-TOP-N-PAISES-E. EXIT.
051500
051600 242-BUSCA-PAIS-MAYOR SECTION.
051700     MOVE ZEROS TO WKS-MEJOR-VALOR-RANKING
051800     SET IX-PA-TOP TO 0
051900     PERFORM 243-COMPARA-PAIS-MAYOR
052000         VARYING IX-PA FROM 1 BY 1
052100         UNTIL IX-PA > WKS-PAISES-ANIO-CONTADOR
052200     IF IX-PA-TOP > 0
052300        MOVE PA-COUNTRY-CODE (IX-PA-TOP) TO TP-PAIS-CODIGO (WKS-RANGO)
052400        MOVE PA-TOTAL (IX-PA-TOP)        TO TP-PAIS-TOTAL (WKS-RANGO)
052500        ADD PA-TOTAL (IX-PA-TOP) TO WKS-TOTAL-TOP10-PAISES
052600        IF WKS-RANGO <= 5
052700           ADD PA-TOTAL (IX-PA-TOP) TO WKS-TOTAL-TOP5-PAISES
052800        END-IF
052900        MOVE -1 TO PA-TOTAL (IX-PA-TOP)
053000     END-IF.
053100 242-BUSCA-PAIS-MAYOR-E. EXIT.
053200
053300 243-COMPARA-PAIS-MAYOR SECTION.
053400     IF PA-TOTAL (IX-PA) > WKS-MEJOR-VALOR-RANKING
053500        MOVE PA-TOTAL (IX-PA) TO WKS-MEJOR-VALOR-RANKING
053600        SET IX-PA-TOP TO IX-PA
053700     END-IF.
053800 243-COMPARA-PAIS-MAYOR-E. EXIT.
053900
054000 244-INICIALIZA-TOP10-PAISES SECTION.
054100     MOVE SPACES TO TP-PAIS-CODIGO (WKS-SUBS-TOP)
054200     MOVE ZEROS  TO TP-PAIS-TOTAL  (WKS-SUBS-TOP).
054300 244-INICIALIZA-TOP10-PAISES-E. EXIT.
054400
054500*----------------------------------------------------------------*
054600*  245 - ARMA EL TOP 10 DE PRODUCTOS POR VALOR EXPORTADO DEL      *
054700*  ANIO (TCK-0135). NO SE MARCA EL TOTAL EN -1 COMO CON LOS       *
054800*  PAISES: SE USA LA BANDERA PR-YA-RANQUEADO PORQUE EL PARRAFO    *
054900*  250 TODAVIA NECESITA PR-TOTAL INTACTO PARA EL CALCULO DEL HHI  *
055000*----------------------------------------------------------------*
055100 245-CALCULA-TOP-PRODUCTOS SECTION.
055200     PERFORM 248-INICIALIZA-TOP10-PRODUCTOS
055300         VARYING WKS-SUBS-TOP FROM 1 BY 1 UNTIL WKS-SUBS-TOP > 10
055400     PERFORM 249-DESMARCA-PRODUCTO
055500         VARYING IX-PR FROM 1 BY 1
055600         UNTIL IX-PR > WKS-PRODUCTOS-ANIO-CONTADOR
055700     PERFORM 246-BUSCA-PRODUCTO-MAYOR
055800         VARYING WKS-RANGO FROM 1 BY 1
055900         UNTIL WKS-RANGO > 10 OR
056000               WKS-RANGO > WKS-PRODUCTOS-ANIO-CONTADOR.
056100 245-CALCULA-TOP-PRODUCTOS-E. EXIT.
056200
056300 246-BUSCA-PRODUCTO-MAYOR SECTION.
056400     MOVE ZEROS TO WKS-MEJOR-VALOR-RANKING
056500     SET IX-PR-TOP TO 0
056600     PERFORM 247-COMPARA-PRODUCTO-MAYOR
056700         VARYING IX-PR FROM 1 BY 1
056800         UNTIL IX-PR > WKS-PRODUCTOS-ANIO-CONTADOR
056900     IF IX-PR-TOP > 0
057000        MOVE PR-HS-CODE (IX-PR-TOP) TO TP-PROD-HS-CODE (WKS-RANGO)
057100        MOVE PR-TOTAL (IX-PR-TOP)   TO TP-PROD-TOTAL (WKS-RANGO)
057200        SET PR-RANQUEADO (IX-PR-TOP) TO TRUE
057300     END-IF.
057400 246-BUSCA-PRODUCTO-MAYOR-E. EXIT.
057500
057600 247-COMPARA-PRODUCTO-MAYOR SECTION.
057700     IF NOT PR-RANQUEADO (IX-PR)
057800        IF PR-TOTAL (IX-PR) > WKS-MEJOR-VALOR-RANKING
057900           MOVE PR-TOTAL (IX-PR) TO WKS-MEJOR-VALOR-RANKING
058000           SET IX-PR-TOP TO IX-PR
058100        END-IF
058200     END-IF.
058300 247-COMPARA-PRODUCTO-MAYOR-E. EXIT.
058400
058500 248-INICIALIZA-TOP10-PRODUCTOS SECTION.
058600     MOVE SPACES TO TP-PROD-HS-CODE (WKS-SUBS-TOP)
058700     MOVE ZEROS  TO TP-PROD-TOTAL   (WKS-SUBS-TOP).
058800 248-INICIALIZA-TOP10-PRODUCTOS-E. EXIT.
058900
059000 249-DESMARCA-PRODUCTO SECTION.
059100     SET PR-RANQUEADO (IX-PR) TO FALSE.
059200 249-DESMARCA-PRODUCTO-E. EXIT.
059300
059400*----------------------------------------------------------------*
059500*  250 - CALCULA EL INDICE DE DIVERSIFICACION DE LOS PRODUCTOS   *
059600*  DEL ANIO: LA PARTICIPACION DE CADA PRODUCTO SE EXPRESA COMO   *
059700*  FRACCION (0 A 1, 4 DECIMALES) DEL TOTAL, SE ELEVA AL CUADRADO *
059800*  Y SE SUMA (INDICE DE HERFINDAHL, WKS-HHI-BRUTO); EL INDICE DE *
059900*  DIVERSIFICACION QUE SE REPORTA ES 1 MENOS ESE HERFINDAHL      *
060000*  (ENTRE MAS ALTO, MAS DIVERSIFICADAS LAS EXPORTACIONES)(TCK-0142)
060100*  TCK-0161 (14/03/26 RVQ) LA PARTICIPACION SE CALCULABA EN      *TCK-0161
060200*  ESCALA DE PORCENTAJE (0-100) Y EL HERFINDAHL SE IMPRIMIA      *TCK-0161
060300*  DIRECTO SIN EL COMPLEMENTO A 1; SE CORRIGE A ESCALA FRACCION  *TCK-0161
060400*  Y SE AGREGA EL PASO 1 - HHI                                   *TCK-0161
060500*----------------------------------------------------------------*
060600 250-CALCULA-DIVERSIFICACION SECTION.
060700     MOVE ZEROS TO WKS-HHI-DIVERSIFICACION
060800     MOVE ZEROS TO WKS-HHI-BRUTO
060900     IF WKS-TOTAL-ANIO > ZEROS
061000        PERFORM 251-SUMA-CUADRADO-PARTICIPACION
061100            VARYING IX-PR FROM 1 BY 1
061200            UNTIL IX-PR > WKS-PRODUCTOS-ANIO-CONTADOR
061300        COMPUTE WKS-HHI-DIVERSIFICACION ROUNDED = 1 - WKS-HHI-BRUTO
061400     END-IF.
061500 250-CALCULA-DIVERSIFICACION-E. EXIT.
061600
061700 251-SUMA-CUADRADO-PARTICIPACION SECTION.
061800     COMPUTE WKS-PARTICIPACION-PRODUCTO ROUNDED =
061900             PR-TOTAL (IX-PR) / WKS-TOTAL-ANIO
062000     COMPUTE WKS-HHI-BRUTO =
062100             WKS-HHI-BRUTO +
062200             (WKS-PARTICIPACION-PRODUCTO * WKS-PARTICIPACION-PRODUCTO).
062300 251-SUMA-CUADRADO-PARTICIPACION-E. EXIT.
062400
062500*----------------------------------------------------------------*
062600*  255 - ANALIZA LA ESTACIONALIDAD MENSUAL DEL ANIO: PROMEDIO,   *
062700*  VARIANZA POBLACIONAL Y DESVIACION ESTANDAR DE LOS 12 TOTALES  *
062800*  MENSUALES, MES PICO Y MES VALLE, Y BANDERA DE PATRON          *
062900*  ESTACIONAL CUANDO EL COEFICIENTE DE VARIACION (DESVIACION     *
063000*  ESTANDAR / PROMEDIO) ES 10% O MAS (TCK-0146)                  *
063100*  TCK-0161 (14/03/26 RVQ) LA CASA USABA DESVIACION MEDIA        *TCK-0161
063200*          ABSOLUTA COMO SUSTITUTO DE LA DESVIACION ESTANDAR     *TCK-0161
063300*          PARA NO EXTRAER RAIZ CUADRADA EN COBOL DE BATCH; SE   *TCK-0161
063400*          CORRIGE A VARIANZA/DESVIACION ESTANDAR EXACTAS CON    *TCK-0161
063500*          FUNCTION SQRT, QUE EL COMPILADOR SI TRAE              *TCK-0161
063600*  TCK-0163 (09/08/26 RVQ) EL PROMEDIO Y VARIANZA MENSUAL SE     *TCK-0163
063700*          CALCULABAN SIN ROUNDED (TRUNCABAN) EN VEZ DE REDONDEAR*TCK-0163
063800*          COMO EL REQUERIMIENTO PIDE; SE AGREGA ROUNDED A AMBOS *TCK-0163
063900*          COMPUTE                                               *TCK-0163
064000*----------------------------------------------------------------*
064100 255-CALCULA-ESTACIONALIDAD SECTION.
064200     SET WKS-ES-ESTACIONAL-SW TO "N"
064300     MOVE ZEROS TO WKS-PROMEDIO-MENSUAL
064400     COMPUTE WKS-PROMEDIO-MENSUAL ROUNDED = WKS-TOTAL-ANIO / 12
064500     MOVE 1 TO WKS-MES-PICO
064600     MOVE 1 TO WKS-MES-VALLE
064700     MOVE WKS-MES-TOTAL (1) TO WKS-TOTAL-PICO
064800     MOVE WKS-MES-TOTAL (1) TO WKS-TOTAL-VALLE
064900     PERFORM 256-BUSCA-PICO-VALLE
065000         VARYING WKS-SUBS-MES FROM 2 BY 1 UNTIL WKS-SUBS-MES > 12
065100     MOVE ZEROS TO WKS-VARIANZA-ACUMULADA
065200     PERFORM 257-ACUMULA-DESVIACION
065300         VARYING WKS-SUBS-MES FROM 1 BY 1 UNTIL WKS-SUBS-MES > 12
065400     COMPUTE WKS-VARIANZA-MENSUAL ROUNDED = WKS-VARIANZA-ACUMULADA / 12
065500     COMPUTE WKS-DESVIACION-ESTANDAR ROUNDED =
065600             FUNCTION SQRT (WKS-VARIANZA-MENSUAL)
065700     MOVE ZEROS TO WKS-COEFICIENTE-VARIACION
065800     IF WKS-PROMEDIO-MENSUAL > ZEROS
065900        COMPUTE WKS-COEFICIENTE-VARIACION ROUNDED =
066000           (WKS-DESVIACION-ESTANDAR / WKS-PROMEDIO-MENSUAL) *
066100           WKS-CIEN-PORCIENTO
066200     END-IF
066300     IF WKS-COEFICIENTE-VARIACION >= WKS-UMBRAL-ESTACIONALIDAD
066400        SET PATRON-ESTACIONAL TO TRUE
066500     END-IF.
066600 255-CALCULA-ESTACIONALIDAD-E. EXIT.
066700
066800 256-BUSCA-PICO-VALLE SECTION.
066900     IF WKS-MES-TOTAL (WKS-SUBS-MES) > WKS-TOTAL-PICO
067000        MOVE WKS-MES-TOTAL (WKS-SUBS-MES) TO WKS-TOTAL-PICO
067100        MOVE WKS-SUBS-MES TO WKS-MES-PICO
067200     END-IF
067300     IF WKS-MES-TOTAL (WKS-SUBS-MES) < WKS-TOTAL-VALLE
067400        MOVE WKS-MES-TOTAL (WKS-SUBS-MES) TO WKS-TOTAL-VALLE
067500        MOVE WKS-SUBS-MES TO WKS-MES-VALLE
067600     END-IF.
067700 256-BUSCA-PICO-VALLE-E. EXIT.
067800
067900 257-ACUMULA-DESVIACION SECTION.
068000     COMPUTE WKS-DESVIACION-CUADRADO =
068100             (WKS-MES-TOTAL (WKS-SUBS-MES) - WKS-PROMEDIO-MENSUAL) *
068200             (WKS-MES-TOTAL (WKS-SUBS-MES) - WKS-PROMEDIO-MENSUAL)
068300     ADD WKS-DESVIACION-CUADRADO TO WKS-VARIANZA-ACUMULADA.
068400 257-ACUMULA-DESVIACION-E. EXIT.
068500
068600*----------------------------------------------------------------*
068700*  260 - CLASIFICA LA TENDENCIA DE CRECIMIENTO DEL ANIO COMPARANDO
068800*  EL TOTAL DEL ANIO CALENDARIO MAS TEMPRANO (WKS-ANIO-BASE-CAGR,*
068900*  HALLADO POR 135) CONTRA EL DEL ANIO EN CURSO CON LA FORMULA   *
069000*  GEOMETRICA DE CAGR (TASA COMPUESTA DE CRECIMIENTO ANUAL):     *
069100*  (ULTIMO/PRIMERO) ELEVADO A (1/NUM-ANIOS) MENOS 1 (TCK-0155)   *
069200*  TCK-0161 (14/03/26 RVQ) LA FORMULA ORIGINAL APROXIMABA LA     *TCK-0161
069300*          RAIZ N-ESIMA CON UNA TASA LINEAL (DIFERENCIA TOTAL    *TCK-0161
069400*          ENTRE NUMERO DE ANIOS) PARA NO EXTRAER RAICES EN      *TCK-0161
069500*          COBOL DE BATCH; SE CORRIGE A LA FORMULA GEOMETRICA    *TCK-0161
069600*          EXACTA CON FUNCTION EXP Y FUNCTION LOG, QUE EL        *TCK-0161
069700*          COMPILADOR SI TRAE (EXP(LOG(X)/N) ELEVA X A 1/N)      *TCK-0161
069800*  TCK-0163 (09/08/26 RVQ) LOS ROTULOS Y CORTES DE LA            *TCK-0163
069900*          CLASIFICACION ERAN PROPIOS DE LA CASA (STRONG/MODEST  *TCK-0163
070000*          GROWTH/DECLINE, CON >=0 Y >=-5) Y NO LOS CUATRO       *TCK-0163
070100*          ROTULOS Y CORTES EXACTOS DEL REQUERIMIENTO            *TCK-0163
070200*          (HIGH_GROWTH >5, MODERATE_GROWTH 0<CAGR<=5, STABLE    *TCK-0163
070300*          -5<CAGR<=0, DECLINING <=-5); SE CORRIGE EL EVALUATE   *TCK-0163
070400*          Y SE ADOPTAN LOS CUATRO ROTULOS TAL COMO SE PIDIERON  *TCK-0163
070500*  TCK-0165 (09/08/26 RVQ) FALTABA EL QUINTO ROTULO              *TCK-0165
070600*          "INSUFFICIENT_DATA" (CAGR=0) CUANDO HAY MENOS DE 2    *TCK-0165
070700*          ANIOS DISTINTOS EN TODO EL MAESTRO; ANTES CAIA POR    *TCK-0165
070800*          DEFECTO EN "STABLE". ADEMAS EL ANIO/TOTAL BASE YA NO  *TCK-0165
070900*          SE TOMA DE LA POSICION 1 DE WKS-TABLA-ANIOS (QUE NO   *TCK-0165
071000*          QUEDA ORDENADA POR ANIO, VER NOTA DEL PARRAFO 135),   *TCK-0165
071100*          SINO DE WKS-ANIO-BASE-CAGR/WKS-TOTAL-BASE-CAGR        *TCK-0165
071200*          (EL ANIO CALENDARIO MAS TEMPRANO DEL MAESTRO)         *TCK-0165
071300*----------------------------------------------------------------*
071400 260-CALCULA-TENDENCIA-CAGR SECTION.
071500     MOVE ZEROS TO WKS-TASA-CAGR-GEOMETRICA
071600     MOVE SPACES TO WKS-CAGR-CLASE
071700     IF WKS-ANIOS-CONTADOR < 2
071800        MOVE "insufficient_data" TO WKS-CAGR-CLASE
071900     ELSE
072000        COMPUTE WKS-NUM-ANIOS-CAGR =
072100                WKS-ANIO-EN-CURSO - WKS-ANIO-BASE-CAGR
072200        IF WKS-NUM-ANIOS-CAGR > 0 AND WKS-TOTAL-BASE-CAGR > ZEROS
072300           AND WKS-TOTAL-ANIO > ZEROS
072400           COMPUTE WKS-TASA-CAGR-GEOMETRICA ROUNDED =
072500              (FUNCTION EXP (FUNCTION LOG
072600                 (WKS-TOTAL-ANIO / WKS-TOTAL-BASE-CAGR)
072700                             / WKS-NUM-ANIOS-CAGR) - 1)
072800              * WKS-CIEN-PORCIENTO
072900        END-IF
073000        EVALUATE TRUE
073100            WHEN WKS-TASA-CAGR-GEOMETRICA > 5
073200                 MOVE "high_growth"      TO WKS-CAGR-CLASE
073300            WHEN WKS-TASA-CAGR-GEOMETRICA > 0
073400                 MOVE "moderate_growth"  TO WKS-CAGR-CLASE
073500            WHEN WKS-TASA-CAGR-GEOMETRICA > -5
073600                 MOVE "stable"           TO WKS-CAGR-CLASE
073700            WHEN OTHER
073800                 MOVE "declining"        TO WKS-CAGR-CLASE
073900        END-EVALUATE
074000     END-IF.
074100 260-CALCULA-TENDENCIA-CAGR-E. EXIT.
074200
074300*----------------------------------------------------------------*
074400*  800 - DEJA CONSTANCIA EN CONSOLA DEL RESUMEN DE LA CORRIDA    *
074500*----------------------------------------------------------------*
074600 800-ESTADISTICAS-CORRIDA SECTION.
074700     DISPLAY "======  EXPB4040 - RESUMEN DE LA CORRIDA  ======"
074800             UPON CONSOLE
074900     DISPLAY "REGISTROS LEIDOS   : " WKS-REG-LEIDOS UPON CONSOLE
075000     DISPLAY "ANIOS PROCESADOS   : " WKS-ANIOS-PROCESADOS
075100             UPON CONSOLE
075200     DISPLAY "================================================="
075300             UPON CONSOLE.
075400 800-ESTADISTICAS-CORRIDA-E. EXIT.
075500
075600*----------------------------------------------------------------*
075700*  900 - IMPRIME EL RENGLON DEL DASHBOARD PARA EL ANIO EN CURSO  *
075800*----------------------------------------------------------------*
075900 900-IMPRIME-DASHBOARD-ANIO SECTION.
076000     MOVE SPACES TO WKS-LINEA-REPORTE
076100     MOVE ALL "=" TO WKS-LINEA-REPORTE
076200     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
076300     MOVE SPACES TO WKS-LR-ETIQUETA
076400     STRING "DASHBOARD DE EXPORTACION - ANIO " DELIMITED BY SIZE
076500            WKS-ANIO-EN-CURSO             DELIMITED BY SIZE
076600            INTO WKS-LR-ETIQUETA
076700     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
076800     MOVE "TOTAL EXPORTADO (USD)" TO WKS-LR-ETIQUETA
076900     MOVE WKS-TOTAL-ANIO TO WKS-LR-VALOR
077000     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
077100     MOVE "CRECIMIENTO VS ANIO ANTERIOR (%)" TO WKS-LR-ETIQUETA
077200     MOVE WKS-CRECIMIENTO-ANIO TO WKS-LR-VALOR
077300     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
077400     MOVE "PAISES DISTINTOS" TO WKS-LR-ETIQUETA
077500     MOVE WKS-PAISES-ANIO-CONTADOR TO WKS-LR-VALOR
077600     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
077700     MOVE "PRODUCTOS DISTINTOS" TO WKS-LR-ETIQUETA
077800     MOVE WKS-PRODUCTOS-ANIO-CONTADOR TO WKS-LR-VALOR
077900     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
078000     MOVE "CONCENTRACION TOP 5 PAISES (%)" TO WKS-LR-ETIQUETA
078100     MOVE WKS-CONCENTRACION-TOP5 TO WKS-LR-VALOR
078200     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
078300     MOVE "CONCENTRACION TOP 10 PAISES (%)" TO WKS-LR-ETIQUETA
078400     MOVE WKS-CONCENTRACION-TOP10 TO WKS-LR-VALOR
078500     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
078600     MOVE "INDICE DE DIVERSIFICACION (HHI)" TO WKS-LR-ETIQUETA
078700     MOVE WKS-HHI-DIVERSIFICACION TO WKS-LR-VALOR
078800     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
078900     MOVE "COEFICIENTE DE VARIACION MENSUAL (%)" TO WKS-LR-ETIQUETA
079000     MOVE WKS-COEFICIENTE-VARIACION TO WKS-LR-VALOR
079100     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
079200     MOVE "PATRON ESTACIONAL" TO WKS-LR-ETIQUETA
079300     IF PATRON-ESTACIONAL
079400        MOVE "SI" TO WKS-LR-VALOR
079500     ELSE
079600        MOVE "NO" TO WKS-LR-VALOR
079700     END-IF
079800     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
079900     MOVE "MES PICO" TO WKS-LR-ETIQUETA
080000     MOVE WKS-MES-PICO TO WKS-LR-VALOR
080100     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
080200     MOVE "MES VALLE" TO WKS-LR-ETIQUETA
080300     MOVE WKS-MES-VALLE TO WKS-LR-VALOR
080400     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
080500     MOVE "TENDENCIA DE CRECIMIENTO PROMEDIO" TO WKS-LR-ETIQUETA
080600     MOVE WKS-CAGR-CLASE TO WKS-LR-VALOR
080700     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
080800     PERFORM 901-IMPRIME-MESES
080900         VARYING WKS-SUBS-MES FROM 1 BY 1 UNTIL WKS-SUBS-MES > 12
081000     PERFORM 902-IMPRIME-TOP-PAISES
081100         VARYING WKS-SUBS-TOP FROM 1 BY 1 UNTIL WKS-SUBS-TOP > 10
081200     PERFORM 903-IMPRIME-TOP-PRODUCTOS
081300         VARYING WKS-SUBS-TOP FROM 1 BY 1 UNTIL WKS-SUBS-TOP > 10.
081400 900-IMPRIME-DASHBOARD-ANIO-E. EXIT.
081500
081600 901-IMPRIME-MESES SECTION.
081700     MOVE SPACES TO WKS-LR-ETIQUETA
081800     STRING "TOTAL MES " DELIMITED BY SIZE
081900            WKS-SUBS-MES DELIMITED BY SIZE
082000            INTO WKS-LR-ETIQUETA
082100     MOVE WKS-MES-TOTAL (WKS-SUBS-MES) TO WKS-LR-VALOR
082200     WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE.
082300 901-IMPRIME-MESES-E. EXIT.
082400
082500*----------------------------------------------------------------*
082600*  902 - IMPRIME EL RENGLON DEL TOP 10 DE PAISES POR VALOR        *
082700*  EXPORTADO (TCK-0135). LOS RANGOS SIN PAIS ASIGNADO SE OMITEN   *
082800*  CUANDO EL ANIO TIENE MENOS DE 10 PAISES DISTINTOS              *
082900*----------------------------------------------------------------*
083000 902-IMPRIME-TOP-PAISES SECTION.
083100     IF TP-PAIS-CODIGO (WKS-SUBS-TOP) NOT = SPACES
083200        MOVE SPACES TO WKS-LR-ETIQUETA
083300        STRING "TOP " DELIMITED BY SIZE
083400               WKS-SUBS-TOP DELIMITED BY SIZE
083500               " PAIS " DELIMITED BY SIZE
083600               TP-PAIS-CODIGO (WKS-SUBS-TOP) DELIMITED BY SIZE
083700               INTO WKS-LR-ETIQUETA
083800        MOVE TP-PAIS-TOTAL (WKS-SUBS-TOP) TO WKS-LR-VALOR
083900        WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
084000     END-IF.
084100 902-IMPRIME-TOP-PAISES-E. EXIT.
084200
084300*----------------------------------------------------------------*
084400*  903 - IMPRIME EL RENGLON DEL TOP 10 DE PRODUCTOS POR VALOR     *
084500*  EXPORTADO (TCK-0135). LOS RANGOS SIN PRODUCTO ASIGNADO SE      *
084600*  OMITEN CUANDO EL ANIO TIENE MENOS DE 10 PRODUCTOS DISTINTOS    *
084700*----------------------------------------------------------------*
084800 903-IMPRIME-TOP-PRODUCTOS SECTION.
084900     IF TP-PROD-HS-CODE (WKS-SUBS-TOP) NOT = SPACES
085000        MOVE SPACES TO WKS-LR-ETIQUETA
085100        STRING "TOP " DELIMITED BY SIZE
085200               WKS-SUBS-TOP DELIMITED BY SIZE
085300               " PRODUCTO HS " DELIMITED BY SIZE
085400               TP-PROD-HS-CODE (WKS-SUBS-TOP) DELIMITED BY SIZE
085500               INTO WKS-LR-ETIQUETA
085600        MOVE TP-PROD-TOTAL (WKS-SUBS-TOP) TO WKS-LR-VALOR
085700        WRITE REG-EXPRPT FROM WKS-LINEA-REPORTE
085800     END-IF.
085900 903-IMPRIME-TOP-PRODUCTOS-E. EXIT.
086000
086100*----------------------------------------------------------------*
086200*  990 - CIERRA LOS ARCHIVOS DE LA CORRIDA                       *
086300*----------------------------------------------------------------*
086400 990-CIERRA-ARCHIVOS SECTION.
086500     CLOSE EXPSTA
086600     CLOSE EXPRPT.
086700 990-CIERRA-ARCHIVOS-E. EXIT.
