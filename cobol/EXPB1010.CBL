000100******************************************************************
000200* FECHA       : 03/05/1987                                       *
000300* PROGRAMADOR : EDGAR DAVID RIOS (EDR)                           *
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* PROGRAMA    : EXPB1010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL CATALOGO DE CODIGOS ARANCELARIOS (HS)   *
000800*             : DE PRODUCTOS DE TECNOLOGIA (IT-PRODUCT-CODE),    *
000900*             : VALIDA LONGITUD DE CODIGO Y NOMBRE DE PRODUCTO   *
001000*             : Y DEJA UN ARCHIVO DEPURADO PARA QUE LO CONSUMA   *
001100*             : EL PASO SIGUIENTE (EXPB2020) DE LA CORRIDA.      *
001200* ARCHIVOS    : ITPCOD (ENTRADA)  - CATALOGO SIN DEPURAR         *
001300*             : ITPVAL (SALIDA)   - CATALOGO DEPURADO            *
001400* ACCION (ES) : LEE, VALIDA, ESCRIBE                             *
001500* PROGRAMA(S) : EXPD1R00 (BITACORA DE ERRORES DE ARCHIVO)        *
001600* INSTALADO   : 03/05/1987                                       *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000*----------------------------------------------------------------*
002100* 03/05/1987 EDR TCK-0001 VERSION ORIGINAL                       *TCK-0001
002200* 21/08/1989 EDR TCK-0016 SE VALIDA LONGITUD MINIMA DEL CODIGO   *TCK-0016
002300*             ARANCELARIO, ANTES SOLO SE VALIDABA QUE NO VINIERA *TCK-0016
002400*             EN BLANCO                                          *TCK-0016
002500* 14/03/1994 MRB TCK-0041 SE AGREGA CAMPO DE DESCRIPCION LIBRE   *TCK-0041
002600*             AL CATALOGO, VIENE DEL NUEVO EXTRACTOR DE ADUANAS  *TCK-0041
002700* 30/11/1998 CGS TCK-0099 REVISION Y2K, NO SE ENCONTRARON        *TCK-0099
002800*             CAMPOS DE FECHA EN ESTE PROGRAMA                   *TCK-0099
002900* 22/02/2001 CGS TCK-0112 SE CAMBIA RUTINA DE ERROR DE ARCHIVO   *TCK-0112
003000*             PROPIA POR LA RUTINA COMUN CALL 'EXPD1R00'         *TCK-0112
003100* 09/07/2006 CGS TCK-0135 SE AGREGA CONTEO DE REGISTROS          *TCK-0135
003200*             RECHAZADOS POR LONGITUD DE CODIGO INVALIDA         *TCK-0135
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.    EXPB1010.                                         
003600 AUTHOR.        EDGAR DAVID RIOS.                                 
003700 INSTALLATION.  EXPORTACIONES - ESTADISTICAS DE COMERCIO.         
003800 DATE-WRITTEN.  03/05/1987.                                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ITPCOD ASSIGN TO ITPCOD
004900                    ORGANIZATION IS LINE SEQUENTIAL
005000                    FILE STATUS IS FS-ITPCOD.
005100     SELECT ITPVAL ASSIGN TO ITPVAL
005200                    ORGANIZATION IS LINE SEQUENTIAL
005300                    FILE STATUS IS FS-ITPVAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700*                 A R C H I V O   D E   E N T R A D A            *
005800*----------------------------------------------------------------*
005900 FD  ITPCOD.
006000 01  REG-ITPCOD                       PIC X(120).
006100*----------------------------------------------------------------*
006200*                 A R C H I V O   D E   S A L I D A              *
006300*----------------------------------------------------------------*
006400 FD  ITPVAL.
006500 01  REG-ITPVAL                       PIC X(120).
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*               C A M P O S     D E     T R A B A J O            *
006900******************************************************************
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     05  WKS-NOMBRE-PROGRAMA          PIC X(08) VALUE "EXPB1010".
007200     05  WKS-EOF-ITPCOD               PIC X(01) VALUE "N".
007300         88  EOF-ITPCOD                       VALUE "S".
007350     05  FILLER                       PIC X(20) VALUE SPACES.
007400*----------------------------------------------------------------*
007500*   E S T A D O S   D E   A R C H I V O                          *
007600*----------------------------------------------------------------*
007700 01  WKS-ARCHIVOS-STATUS.
007800     05  FS-ITPCOD                    PIC 9(02) VALUE ZEROS.
007900     05  FS-ITPVAL                    PIC 9(02) VALUE ZEROS.
007950     05  FILLER                       PIC X(04) VALUE SPACES.
008000 01  WKS-ARCHIVOS-STATUS-R REDEFINES WKS-ARCHIVOS-STATUS.
008100     05  WKS-STATUS-COMBINADO         PIC 9(04).
008150     05  FILLER                       PIC X(04).
008200 01  WKS-FSE-VACIO.
008300     05  WKS-FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
008400     05  WKS-FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
008500     05  WKS-FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
008550     05  FILLER                       PIC X(10) VALUE SPACES.
008600*----------------------------------------------------------------*
008700*   C O N T A D O R E S   D E   L A   C O R R I D A               *
008800*----------------------------------------------------------------*
008900 01  WKS-CONTADORES.
009000     05  WKS-REG-LEIDOS               PIC 9(07) COMP VALUE ZEROS.
009100     05  WKS-REG-VALIDOS              PIC 9(07) COMP VALUE ZEROS.
009200     05  WKS-REG-RECHAZADOS           PIC 9(07) COMP VALUE ZEROS.
009250     05  FILLER                       PIC X(10) VALUE SPACES.
009300*----------------------------------------------------------------*
009400*   C A M P O   D E   T R A B A J O   D E L   C O D I G O   H S   *
009500*   (SE DESGLOSA CARACTER POR CARACTER PARA MEDIR LONGITUD Y     *
009600*   VERIFICAR QUE NO VENGA TODO EN BLANCO)                        *
009700*----------------------------------------------------------------*
009800 01  WKS-HS-CODE-TRABAJO              PIC X(10) VALUE SPACES.
009900 01  WKS-HS-CODE-TRABAJO-R REDEFINES WKS-HS-CODE-TRABAJO.
010000     05  WKS-HS-DIGITO OCCURS 10 TIMES PIC X(01).
010100 01  WKS-SUBS.
010200     05  WKS-X                        PIC 9(02) COMP VALUE ZEROS.
010300     05  WKS-LONGITUD-HS              PIC 9(02) COMP VALUE ZEROS.
010350     05  FILLER                       PIC X(06) VALUE SPACES.
010400 01  WKS-VALIDACION.
010500     05  WKS-CODIGO-VALIDO-SW         PIC X(01) VALUE "N".
010600         88  CODIGO-HS-VALIDO                 VALUE "S".
010700         88  CODIGO-HS-INVALIDO               VALUE "N".
010750     05  FILLER                       PIC X(09) VALUE SPACES.
010800*----------------------------------------------------------------*
010900*   D E S G L O S E   D E L   R E G I S T R O   D E   E N T R A D A
011000*   (LINEA CRUDA CONTRA CAMPOS DEL CATALOGO)                      *
011100*----------------------------------------------------------------*
011200     COPY EXPIPCD.
011300******************************************************************
011400*               L I N K A G E   P A R A   E X P D 1 R 0 0        *
011500******************************************************************
011600 01  WKS-LK-PROGRAMA                  PIC X(08).
011700 01  WKS-LK-ARCHIVO                   PIC X(08).
011800 01  WKS-LK-ACCION                    PIC X(10).
011900 01  WKS-LK-LLAVE                     PIC X(32).
012000******************************************************************
012100 PROCEDURE DIVISION.
012200******************************************************************
012300 100-MAIN SECTION.
012400     PERFORM 110-APERTURA-ARCHIVOS
012500     PERFORM 200-PROCESA-ARCHIVO
012600     PERFORM 140-ESTADISTICAS
012700     PERFORM 150-CIERRA-ARCHIVOS
012800     STOP RUN.
012900 100-MAIN-E. EXIT.
013000
013100*----------------------------------------------------------------*
013200*  110 - ABRE EL CATALOGO SIN DEPURAR Y EL ARCHIVO DE SALIDA     *
013300*----------------------------------------------------------------*
013400 110-APERTURA-ARCHIVOS SECTION.
013500     OPEN INPUT  ITPCOD
013600     OPEN OUTPUT ITPVAL
013700     IF FS-ITPCOD NOT = 0
013800        MOVE WKS-NOMBRE-PROGRAMA  TO WKS-LK-PROGRAMA
013900        MOVE "ITPCOD"             TO WKS-LK-ARCHIVO
014000        MOVE "OPEN"               TO WKS-LK-ACCION
014100        MOVE SPACES               TO WKS-LK-LLAVE
014200        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
014300            WKS-LK-ACCION, WKS-LK-LLAVE, FS-ITPCOD, WKS-FSE-VACIO
014400        MOVE 91 TO RETURN-CODE
014500        STOP RUN
014600     END-IF
014700     IF FS-ITPVAL NOT = 0
014800        MOVE WKS-NOMBRE-PROGRAMA  TO WKS-LK-PROGRAMA
014900        MOVE "ITPVAL"             TO WKS-LK-ARCHIVO
015000        MOVE "OPEN"               TO WKS-LK-ACCION
015100        MOVE SPACES               TO WKS-LK-LLAVE
015200        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
015300            WKS-LK-ACCION, WKS-LK-LLAVE, FS-ITPVAL, WKS-FSE-VACIO
015400        MOVE 91 TO RETURN-CODE
015500        STOP RUN
015600     END-IF.
015700 110-APERTURA-ARCHIVOS-E. EXIT.
015800
015900*----------------------------------------------------------------*
016000*  200 - DESCARTA EL ENCABEZADO Y RECORRE EL RESTO DEL CATALOGO  *
016100*----------------------------------------------------------------*
016200 200-PROCESA-ARCHIVO SECTION.
016300     PERFORM 205-LEE-ENCABEZADO
016400     PERFORM 210-LEE-SIGUIENTE
016500     PERFORM 220-VALIDA-Y-CARGA-CODIGO UNTIL EOF-ITPCOD.
016600 200-PROCESA-ARCHIVO-E. EXIT.
016700
016800*----------------------------------------------------------------*
016900*  205 - EL PRIMER REGISTRO DEL CATALOGO ES ENCABEZADO, SE LEE   *
017000*  Y SE DESCARTA (TCK-0001)                                      *
017100*----------------------------------------------------------------*
017200 205-LEE-ENCABEZADO SECTION.
017300     READ ITPCOD
017400          AT END SET EOF-ITPCOD TO TRUE
017500     END-READ.
017600 205-LEE-ENCABEZADO-E. EXIT.
017700
017800*----------------------------------------------------------------*
017900*  210 - LEE EL SIGUIENTE REGISTRO DE DATOS DEL CATALOGO         *
018000*----------------------------------------------------------------*
018100 210-LEE-SIGUIENTE SECTION.
018200     IF NOT EOF-ITPCOD
018300        READ ITPCOD INTO IPC-RAW-LINE
018400             AT END SET EOF-ITPCOD TO TRUE
018500        END-READ
018600     END-IF.
018700 210-LEE-SIGUIENTE-E. EXIT.
018800
018900*----------------------------------------------------------------*
019000*  220 - VALIDA EL REGISTRO Y, SI PROCEDE, LO ESCRIBE EN EL      *
019100*  CATALOGO DEPURADO (TCK-0016, TCK-0041)                        *
019200*----------------------------------------------------------------*
019300 220-VALIDA-Y-CARGA-CODIGO SECTION.
019400     ADD 1 TO WKS-REG-LEIDOS
019500     UNSTRING IPC-RAW-LINE DELIMITED BY "|"
019600         INTO IPC-HS-CODE, IPC-PRODUCT-NAME, IPC-DESCRIPTION
019700     END-UNSTRING
019800     PERFORM 225-VALIDA-CODIGO-HS
019900     IF CODIGO-HS-VALIDO AND IPC-PRODUCT-NAME NOT = SPACES
020000        ADD 1 TO WKS-REG-VALIDOS
020100        MOVE SPACES      TO REG-ITPVAL
020200        STRING IPC-HS-CODE     DELIMITED BY SIZE
020300               "|"             DELIMITED BY SIZE
020400               IPC-PRODUCT-NAME DELIMITED BY SIZE
020500               "|"             DELIMITED BY SIZE
020600               IPC-DESCRIPTION DELIMITED BY SIZE
020700               INTO REG-ITPVAL
020800        END-STRING
020900        WRITE REG-ITPVAL
021000        IF FS-ITPVAL NOT = 0
021100           MOVE WKS-NOMBRE-PROGRAMA  TO WKS-LK-PROGRAMA
021200           MOVE "ITPVAL"             TO WKS-LK-ARCHIVO
021300           MOVE "WRITE"              TO WKS-LK-ACCION
021400           MOVE IPC-HS-CODE          TO WKS-LK-LLAVE
021500           CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
021600               WKS-LK-ACCION, WKS-LK-LLAVE, FS-ITPVAL,
021700               WKS-FSE-VACIO
021800           MOVE 91 TO RETURN-CODE
021900           STOP RUN
022000        END-IF
022100     ELSE
022200        ADD 1 TO WKS-REG-RECHAZADOS
022300        DISPLAY "*** CODIGO HS RECHAZADO: " IPC-HS-CODE
022400                 " NOMBRE: " IPC-PRODUCT-NAME UPON CONSOLE
022500     END-IF
022600     PERFORM 210-LEE-SIGUIENTE.
022700 220-VALIDA-Y-CARGA-CODIGO-E. EXIT.
022800
022900*----------------------------------------------------------------*
023000*  225 - EL CODIGO ARANCELARIO DEBE TRAER ENTRE 2 Y 10           *
023100*  CARACTERES SIN BLANCOS INTERMEDIOS (TCK-0016)                 *
023200*----------------------------------------------------------------*
023300 225-VALIDA-CODIGO-HS SECTION.
023400     MOVE IPC-HS-CODE TO WKS-HS-CODE-TRABAJO
023500     MOVE ZEROS       TO WKS-LONGITUD-HS
023600     PERFORM 226-CUENTA-DIGITOS VARYING WKS-X FROM 1 BY 1
023700             UNTIL WKS-X > 10
023800     IF WKS-LONGITUD-HS >= 2 AND WKS-LONGITUD-HS <= 10
023900        SET CODIGO-HS-VALIDO TO TRUE
024000     ELSE
024100        SET CODIGO-HS-INVALIDO TO TRUE
024200     END-IF.
024300 225-VALIDA-CODIGO-HS-E. EXIT.
024400
024500*----------------------------------------------------------------*
024600*  226 - SUMA UNA POSICION A LA LONGITUD SI EL CARACTER EN LA    *
024700*  POSICION WKS-X DEL CODIGO NO ESTA EN BLANCO                   *
024800*----------------------------------------------------------------*
024900 226-CUENTA-DIGITOS SECTION.
025000     IF WKS-HS-DIGITO (WKS-X) NOT = SPACE
025100        ADD 1 TO WKS-LONGITUD-HS
025200     END-IF.
025300 226-CUENTA-DIGITOS-E. EXIT.
025400
025500*----------------------------------------------------------------*
025600*  140 - DEJA CONSTANCIA EN CONSOLA DEL RESULTADO DE LA CARGA    *
025700*----------------------------------------------------------------*
025800 140-ESTADISTICAS SECTION.
025900     DISPLAY "======= EXPB1010 - CARGA CATALOGO IT-PRODUCT ======="
026000             UPON CONSOLE
026100     DISPLAY "REGISTROS LEIDOS      : " WKS-REG-LEIDOS
026200             UPON CONSOLE
026300     DISPLAY "CODIGOS CARGADOS      : " WKS-REG-VALIDOS
026400             UPON CONSOLE
026500     DISPLAY "CODIGOS RECHAZADOS    : " WKS-REG-RECHAZADOS
026600             UPON CONSOLE
026700     DISPLAY "====================================================="
026800             UPON CONSOLE.
026900 140-ESTADISTICAS-E. EXIT.
027000
027100*----------------------------------------------------------------*
027200*  150 - CIERRA LOS ARCHIVOS DE LA CORRIDA                       *
027300*----------------------------------------------------------------*
027400 150-CIERRA-ARCHIVOS SECTION.
027500     CLOSE ITPCOD
027600     CLOSE ITPVAL.
027700 150-CIERRA-ARCHIVOS-E. EXIT.
