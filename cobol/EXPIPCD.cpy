000100******************************************************************
000200*                 C O P Y   E X P I P C D                        *
000300*----------------------------------------------------------------*
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* COPY        : EXPIPCD                                          *
000600* DESCRIPCION : LAYOUT DEL CATALOGO DE CODIGOS ARANCELARIOS (HS) *
000700*             : DE PRODUCTOS DE TECNOLOGIA (IT), SE CARGA UNA    *
000800*             : SOLA VEZ POR CORRIDA DESDE ARCHIVO PLANO CON     *
000900*             : ENCABEZADO.                                      *
001000* MANTENIMIENTO:                                                 *
001100*   05/1987 EDR  VERSION ORIGINAL                                *
001200*   03/1994 MRB  SE AGREGA CAMPO DE DESCRIPCION LIBRE            *
001300******************************************************************
001400 01  IPC-CODIGO-RAW.
001500     05  IPC-RAW-LINE                 PIC X(120).
001600 01  IPC-CODIGO-REG.
001700     05  IPC-HS-CODE                  PIC X(10).
001800     05  IPC-PRODUCT-NAME             PIC X(100).
001900     05  IPC-DESCRIPTION              PIC X(200).
002000     05  FILLER                       PIC X(10).
002100*----------------------------------------------------------------*
002200*  R E D E F I N E S  -  L O N G I T U D   D E L   C O D I G O   *
002300*----------------------------------------------------------------*
002400 01  IPC-CODIGO-REG-R REDEFINES IPC-CODIGO-REG.
002500     05  IPC-HS-CODIGO-2              PIC X(02).
002600     05  IPC-HS-RESTO                 PIC X(08).
002700     05  FILLER                       PIC X(310).
