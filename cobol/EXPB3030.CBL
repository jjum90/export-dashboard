000100******************************************************************
000200* FECHA       : 07/2004                                          *
000300* PROGRAMADOR : CARLOS GIRON SOLIS (CGS)                         *
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* PROGRAMA    : EXPB3030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULA, PARA CADA REGISTRO DEL MAESTRO DE     *
000800*             : ESTADISTICA DE EXPORTACION, LA TASA DE           *
000900*             : CRECIMIENTO INTERANUAL (CONTRA EL MISMO MES DEL  *
001000*             : ANIO ANTERIOR) Y LA PARTICIPACION DE MERCADO     *
001100*             : (CONTRA EL TOTAL EXPORTADO POR EL PAIS EN TODO   *
001200*             : EL ANIO DEL PERIODO).                             *
001300* ARCHIVOS    : EXPSTA=A (RELATIVE, ENTRADA/SALIDA)              *
001400* ACCION (ES) : LEE, CALCULA, ACTUALIZA                          *
001500* PROGRAMA(S) : EXPD1R00 (BITACORA DE ERRORES DE ARCHIVO)        *
001600* INSTALADO   : 07/2004                                          *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000*----------------------------------------------------------------*
002100* 07/2004 CGS TCK-0122 VERSION ORIGINAL, SE SEPARA DE EXPB2020   *TCK-0122
002200*          PARA CORRER COMO PASO INDEPENDIENTE DEL CIERRE MENSUAL*TCK-0122
002300* 11/2008 CGS TCK-0148 SE ACLARA QUE UN DENOMINADOR CERO (SIN    *TCK-0148
002400*          DATO DEL ANIO ANTERIOR O SIN TOTAL DEL PAIS) DEJA EL   TCK-0148
002500*          INDICADOR EN CERO, NUNCA ABORTA LA CORRIDA             TCK-0148
002600* 03/2009 CGS TCK-0151 SE CAMBIA EL MAESTRO DE ESTADISTICA DE    *TCK-0151
002700*          ACCESO INDEXADO A RELATIVE, SE ARMA TABLA EN MEMORIA  *TCK-0151
002800* 14/03/26 RVQ TCK-0161 LA PARTICIPACION SE CALCULABA CONTRA EL  *TCK-0161
002900*          TOTAL DEL PAIS EN EL MISMO MES (1/12 DEL TOTAL REAL); *TCK-0161
003000*          SE CORRIGE PARA ACUMULAR CONTRA TODO EL ANIO DEL      *TCK-0161
003100*          PERIODO EN 310-ACUMULA-TOTAL-PAIS                     *TCK-0161
003200******************************************************************
003300 IDENTIFICATION DIVISION.                                         
003400 PROGRAM-ID.    EXPB3030.                                         
003500 AUTHOR.        CARLOS GIRON SOLIS.                               
003600 INSTALLATION.  EXPORTACIONES - ESTADISTICAS DE COMERCIO.         
003700 DATE-WRITTEN.  07/2004.                                          
003800 DATE-COMPILED.                                                   
003900 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EXPSTA ASSIGN TO EXPSTA
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE  IS SEQUENTIAL
005000            FILE STATUS  IS FS-EXPSTA FSE-EXPSTA.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  EXPSTA.
005400     COPY EXPESTA.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*               C A M P O S     D E     T R A B A J O            *
005800******************************************************************
005900 01  WKS-CAMPOS-DE-TRABAJO.
006000     05  WKS-NOMBRE-PROGRAMA          PIC X(08) VALUE "EXPB3030".
006100     05  WKS-EOF-EXPSTA               PIC X(01) VALUE "N".
006200         88  EOF-EXPSTA                       VALUE "S".
006300     05  FILLER                       PIC X(20) VALUE SPACES.
006400*----------------------------------------------------------------*
006500*   E S T A D O S   D E   A R C H I V O                          *
006600*----------------------------------------------------------------*
006700 01  WKS-STATUS.
006800     05  FS-EXPSTA                    PIC 9(02) VALUE ZEROS.
006900     05  FSE-EXPSTA.
007000         10  FSE-EXPSTA-RETURN        PIC S9(4) COMP-5 VALUE 0.
007100         10  FSE-EXPSTA-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
007200         10  FSE-EXPSTA-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
007300     05  FILLER                       PIC X(10) VALUE SPACES.
007400*----------------------------------------------------------------*
007500*   L I N K A G E   P A R A   E X P D 1 R 0 0                    *
007600*----------------------------------------------------------------*
007700 01  WKS-LK-PROGRAMA                  PIC X(08).
007800 01  WKS-LK-ARCHIVO                   PIC X(08).
007900 01  WKS-LK-ACCION                    PIC X(10).
008000 01  WKS-LK-LLAVE                     PIC X(32).
008100*----------------------------------------------------------------*
008200*   77 - C O N S T A N T E S   D E   L A   A P L I C A C I O N    *
008300*----------------------------------------------------------------*
008400 77  WKS-CIEN-PORCIENTO               PIC 9(03) VALUE 100.
008500 77  WKS-UN-ANIO                      PIC 9(01) VALUE 1.
008600*----------------------------------------------------------------*
008700*   C O N T A D O R E S   D E   L A   C O R R I D A               *
008800*----------------------------------------------------------------*
008900 01  WKS-CONTADORES.
009000     05  WKS-REG-LEIDOS               PIC 9(07) COMP VALUE ZEROS.
009100     05  WKS-REG-CON-CRECIMIENTO      PIC 9(07) COMP VALUE ZEROS.
009200     05  WKS-REG-CON-PARTICIPACION    PIC 9(07) COMP VALUE ZEROS.
009300     05  FILLER                       PIC X(10) VALUE SPACES.
009400*----------------------------------------------------------------*
009500*   T A B L A   E N   M E M O R I A   D E L   M A E S T R O   D E*
009600*   E S T A D I S T I C A   ( C A R G A   C O M P L E T A )      *
009700*----------------------------------------------------------------*
009800 01  WKS-TABLA-ESTA.
009900     05  WKS-ESTA-CONTADOR            PIC 9(07) COMP VALUE ZEROS.
010000     05  WKS-ESTA-ENTRADA OCCURS 5000 TIMES
010100             ASCENDING KEY IS ES-TBL-LLAVE-PLANA
010200             INDEXED BY IX-ESTA, IX-ESTA-BUSCA, IX-PAIS-AUX.
010300         10  ES-TBL-LLAVE-PLANA       PIC X(19).
010400         10  ES-TBL-LLAVE-R REDEFINES ES-TBL-LLAVE-PLANA.
010500             15  ES-TBL-COUNTRY-CODE  PIC X(03).
010600             15  ES-TBL-HS-CODE       PIC X(10).
010700             15  ES-TBL-YEAR          PIC 9(04).
010800             15  ES-TBL-MONTH         PIC 9(02).
010900         10  ES-TBL-EXPORT-VALUE-USD  PIC S9(13)V99.
011000         10  ES-TBL-EXPORT-WEIGHT-KG  PIC S9(13)V999.
011100         10  ES-TBL-IMPORT-VALUE-USD  PIC S9(13)V99.
011200         10  ES-TBL-IMPORT-WEIGHT-KG  PIC S9(13)V999.
011300         10  ES-TBL-BALANCE-PAGOS     PIC S9(13)V99.
011400         10  ES-TBL-GROWTH-RATE-YOY   PIC S9(3)V99.
011500         10  ES-TBL-MARKET-SHARE      PIC S9(3)V99.
011600         10  ES-TBL-DATA-SOURCE-FLAG  PIC X(01).
011700         10  ES-TBL-UMBRAL-ALTO-FLAG  PIC X(01).
011800         10  FILLER                   PIC X(30).
011900*----------------------------------------------------------------*
012000*   D E S G L O S E   D E   L A   L L A V E   D E L   A N I O    *
012100*   A N T E R I O R   ( M I S M O   P A I S ,   C O D I G O   Y  *
012200*   M E S ,   A N I O   M E N O S   U N O )                      *
012300*----------------------------------------------------------------*
012400 01  WKS-LLAVE-ANIO-ANTERIOR          PIC X(19) VALUE SPACES.
012500 01  WKS-LLAVE-ANIO-ANTERIOR-R REDEFINES WKS-LLAVE-ANIO-ANTERIOR.
012600     05  WKS-LAA-COUNTRY-CODE         PIC X(03).
012700     05  WKS-LAA-HS-CODE              PIC X(10).
012800     05  WKS-LAA-YEAR                 PIC 9(04).
012900     05  WKS-LAA-MONTH                PIC 9(02).
013000 01  WKS-ANIO-ANTERIOR-ENCONTRADO-SW  PIC X(01) VALUE "N".
013100     88  ANIO-ANTERIOR-ENCONTRADO             VALUE "S".
013200*----------------------------------------------------------------*
013300*   A C U M U L A D O R   D E L   T O T A L   D E L   P A I S    *
013400*   P A R A   E L   P E R I O D O   E N   C U R S O               *
013500*----------------------------------------------------------------*
013600 01  WKS-TOTAL-PAIS-ANIO           PIC S9(13)V99 VALUE ZEROS.
013700 01  WKS-VALOR-ANTERIOR               PIC S9(13)V99 VALUE ZEROS.
013800******************************************************************
013900 PROCEDURE DIVISION.
014000******************************************************************
014100 000-MAIN SECTION.
014200     PERFORM 110-APERTURA-ARCHIVOS
014300     PERFORM 120-CARGA-ESTADISTICAS
014400     PERFORM 200-CALCULA-CRECIMIENTO
014500         VARYING IX-ESTA FROM 1 BY 1
014600         UNTIL IX-ESTA > WKS-ESTA-CONTADOR
014700     PERFORM 300-CALCULA-PARTICIPACION
014800         VARYING IX-ESTA FROM 1 BY 1
014900         UNTIL IX-ESTA > WKS-ESTA-CONTADOR
015000     PERFORM 700-REGRABA-ESTADISTICAS
015100     PERFORM 800-ESTADISTICAS-CORRIDA
015200     PERFORM 900-CIERRA-ARCHIVOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500
015600*----------------------------------------------------------------*
015700*  110 - ABRE EL MAESTRO DE ESTADISTICA PARA LA CARGA INICIAL    *
015800*----------------------------------------------------------------*
015900 110-APERTURA-ARCHIVOS SECTION.
016000     OPEN INPUT EXPSTA
016100     MOVE WKS-NOMBRE-PROGRAMA TO WKS-LK-PROGRAMA
016200     MOVE "OPEN"              TO WKS-LK-ACCION
016300     MOVE SPACES              TO WKS-LK-LLAVE
016400     IF FS-EXPSTA NOT = 0 AND FS-EXPSTA NOT = 5
016500        MOVE "EXPSTA" TO WKS-LK-ARCHIVO
016600        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
016700            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPSTA, FSE-EXPSTA
016800        MOVE 91 TO RETURN-CODE
016900        STOP RUN
017000     END-IF.
017100 110-APERTURA-ARCHIVOS-E. EXIT.
017200
017300*----------------------------------------------------------------*
017400*  120 - CARGA EL MAESTRO DE ESTADISTICA COMPLETO A MEMORIA, EL  *
017500*  ARCHIVO YA VIENE ORDENADO POR LLAVE (TCK-0151)                *
017600*----------------------------------------------------------------*
017700 120-CARGA-ESTADISTICAS SECTION.
017800     PERFORM 121-LEE-EXPSTA
017900     PERFORM 122-AGREGA-ESTADISTICA UNTIL FS-EXPSTA NOT = 0.
018000 120-CARGA-ESTADISTICAS-E. EXIT.
018100
018200 121-LEE-EXPSTA SECTION.
018300     READ EXPSTA.
018400 121-LEE-EXPSTA-E. EXIT.
018500
018600 122-AGREGA-ESTADISTICA SECTION.
018700     ADD 1 TO WKS-ESTA-CONTADOR
018800     ADD 1 TO WKS-REG-LEIDOS
018900     MOVE ES-LLAVE-PLANA        TO
019000                      ES-TBL-LLAVE-PLANA (WKS-ESTA-CONTADOR)
019100     MOVE ES-EXPORT-VALUE-USD   TO
019200                      ES-TBL-EXPORT-VALUE-USD (WKS-ESTA-CONTADOR)
019300     MOVE ES-EXPORT-WEIGHT-KG   TO
019400                      ES-TBL-EXPORT-WEIGHT-KG (WKS-ESTA-CONTADOR)
019500     MOVE ES-IMPORT-VALUE-USD   TO
019600                      ES-TBL-IMPORT-VALUE-USD (WKS-ESTA-CONTADOR)
019700     MOVE ES-IMPORT-WEIGHT-KG   TO
019800                      ES-TBL-IMPORT-WEIGHT-KG (WKS-ESTA-CONTADOR)
019900     MOVE ES-BALANCE-OF-PAYMENTS TO
020000                      ES-TBL-BALANCE-PAGOS (WKS-ESTA-CONTADOR)
020100     MOVE ES-GROWTH-RATE-YOY    TO
020200                      ES-TBL-GROWTH-RATE-YOY (WKS-ESTA-CONTADOR)
020300     MOVE ES-MARKET-SHARE       TO
020400                      ES-TBL-MARKET-SHARE (WKS-ESTA-CONTADOR)
020500     MOVE ES-DATA-SOURCE-FLAG   TO
020600                      ES-TBL-DATA-SOURCE-FLAG (WKS-ESTA-CONTADOR)
020700     MOVE ES-UMBRAL-ALTO-FLAG   TO
020800                      ES-TBL-UMBRAL-ALTO-FLAG (WKS-ESTA-CONTADOR)
020900     PERFORM 121-LEE-EXPSTA.
021000 122-AGREGA-ESTADISTICA-E. EXIT.
021100
021200*----------------------------------------------------------------*
021300*  200 - CALCULA LA TASA DE CRECIMIENTO INTERANUAL DE UN         *
021400*  REGISTRO CONTRA EL MISMO MES DEL ANIO ANTERIOR (TCK-0122).    *
021500*  SI NO HAY DATO DEL ANIO ANTERIOR O SU VALOR ES CERO, LA TASA  *
021600*  QUEDA EN CERO, NUNCA SE ABORTA LA CORRIDA (TCK-0148)          *
021700*----------------------------------------------------------------*
021800 200-CALCULA-CRECIMIENTO SECTION.
021900     MOVE ES-TBL-COUNTRY-CODE (IX-ESTA) TO WKS-LAA-COUNTRY-CODE
022000     MOVE ES-TBL-HS-CODE      (IX-ESTA) TO WKS-LAA-HS-CODE
022100     COMPUTE WKS-LAA-YEAR = ES-TBL-YEAR (IX-ESTA) - WKS-UN-ANIO
022200     MOVE ES-TBL-MONTH (IX-ESTA)        TO WKS-LAA-MONTH
022300     SET ANIO-ANTERIOR-ENCONTRADO TO FALSE
022400     MOVE ZEROS TO WKS-VALOR-ANTERIOR
022500     PERFORM 210-BUSCA-ANIO-ANTERIOR
022600     IF ANIO-ANTERIOR-ENCONTRADO AND WKS-VALOR-ANTERIOR > ZEROS
022700        COMPUTE ES-TBL-GROWTH-RATE-YOY (IX-ESTA) ROUNDED =
022800           ((ES-TBL-EXPORT-VALUE-USD (IX-ESTA) - WKS-VALOR-ANTERIOR)
022900             / WKS-VALOR-ANTERIOR) * WKS-CIEN-PORCIENTO
023000        ADD 1 TO WKS-REG-CON-CRECIMIENTO
023100     ELSE
023200        MOVE ZEROS TO ES-TBL-GROWTH-RATE-YOY (IX-ESTA)
023300     END-IF.
023400 200-CALCULA-CRECIMIENTO-E. EXIT.
023500
023600 210-BUSCA-ANIO-ANTERIOR SECTION.
023700     SET IX-ESTA-BUSCA TO 1
023800     SEARCH ALL WKS-ESTA-ENTRADA
023900         AT END SET ANIO-ANTERIOR-ENCONTRADO TO FALSE
024000         WHEN ES-TBL-LLAVE-PLANA (IX-ESTA-BUSCA) =
024100              WKS-LLAVE-ANIO-ANTERIOR
024200              SET ANIO-ANTERIOR-ENCONTRADO TO TRUE
024300              MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA-BUSCA)
024400                   TO WKS-VALOR-ANTERIOR
024500     END-SEARCH.
024600 210-BUSCA-ANIO-ANTERIOR-E. EXIT.
024700
024800*----------------------------------------------------------------*
024900*  300 - CALCULA LA PARTICIPACION DE MERCADO DE UN REGISTRO      *
025000*  CONTRA EL TOTAL EXPORTADO POR SU MISMO PAIS EN TODO EL ANIO   *
025100*  DEL PERIODO (TODOS LOS MESES). SI EL TOTAL ES CERO, LA        *
025200*  PARTICIPACION QUEDA EN CERO (TCK-0122, TCK-0148)              *
025300*  TCK-0161 (14/03/26 RVQ) EL TOTAL SE ACUMULABA SOLO CONTRA EL  *TCK-0161
025400*  MES DEL REGISTRO (1/12 DEL TOTAL REAL), INFLANDO LA           *TCK-0161
025500*  PARTICIPACION. SE QUITA LA CONDICION DE MES, EL TOTAL AHORA   *TCK-0161
025600*  ES POR PAIS Y ANIO COMPLETO                                   *TCK-0161
025700*----------------------------------------------------------------*
025800 300-CALCULA-PARTICIPACION SECTION.
025900     MOVE ZEROS TO WKS-TOTAL-PAIS-ANIO
026000     PERFORM 310-ACUMULA-TOTAL-PAIS
026100         VARYING IX-PAIS-AUX FROM 1 BY 1
026200         UNTIL IX-PAIS-AUX > WKS-ESTA-CONTADOR
026300     IF WKS-TOTAL-PAIS-ANIO > ZEROS
026400        COMPUTE ES-TBL-MARKET-SHARE (IX-ESTA) ROUNDED =
026500           (ES-TBL-EXPORT-VALUE-USD (IX-ESTA) /
026600            WKS-TOTAL-PAIS-ANIO) * WKS-CIEN-PORCIENTO
026700        ADD 1 TO WKS-REG-CON-PARTICIPACION
026800     ELSE
026900        MOVE ZEROS TO ES-TBL-MARKET-SHARE (IX-ESTA)
027000     END-IF.
027100 300-CALCULA-PARTICIPACION-E. EXIT.
027200
027300 310-ACUMULA-TOTAL-PAIS SECTION.
027400     IF ES-TBL-COUNTRY-CODE (IX-PAIS-AUX) =
027500        ES-TBL-COUNTRY-CODE (IX-ESTA)
027600        AND ES-TBL-YEAR (IX-PAIS-AUX) = ES-TBL-YEAR (IX-ESTA)
027700        ADD ES-TBL-EXPORT-VALUE-USD (IX-PAIS-AUX)
027800            TO WKS-TOTAL-PAIS-ANIO
027900     END-IF.
028000 310-ACUMULA-TOTAL-PAIS-E. EXIT.
028100
028200*----------------------------------------------------------------*
028300*  700 - REGRABA EL MAESTRO DE ESTADISTICA CON LOS INDICADORES   *
028400*  DE CRECIMIENTO Y PARTICIPACION YA ACTUALIZADOS                *
028500*----------------------------------------------------------------*
028600 700-REGRABA-ESTADISTICAS SECTION.
028700     CLOSE EXPSTA
028800     OPEN OUTPUT EXPSTA
028900     IF FS-EXPSTA NOT = 0
029000        MOVE "EXPSTA"  TO WKS-LK-ARCHIVO
029100        MOVE "REGRABA" TO WKS-LK-ACCION
029200        MOVE SPACES    TO WKS-LK-LLAVE
029300        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
029400            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPSTA, FSE-EXPSTA
029500        MOVE 91 TO RETURN-CODE
029600        STOP RUN
029700     END-IF
029800     PERFORM 701-GRABA-ESTADISTICA
029900         VARYING IX-ESTA FROM 1 BY 1
030000         UNTIL IX-ESTA > WKS-ESTA-CONTADOR.
030100 700-REGRABA-ESTADISTICAS-E. EXIT.
030200
030300 701-GRABA-ESTADISTICA SECTION.
030400     MOVE ES-TBL-LLAVE-PLANA (IX-ESTA)      TO ES-LLAVE-PLANA
030500     MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA) TO ES-EXPORT-VALUE-USD
030600     MOVE ES-TBL-EXPORT-WEIGHT-KG (IX-ESTA) TO ES-EXPORT-WEIGHT-KG
030700     MOVE ES-TBL-IMPORT-VALUE-USD (IX-ESTA) TO ES-IMPORT-VALUE-USD
030800     MOVE ES-TBL-IMPORT-WEIGHT-KG (IX-ESTA) TO ES-IMPORT-WEIGHT-KG
030900     MOVE ES-TBL-BALANCE-PAGOS (IX-ESTA)    TO ES-BALANCE-OF-PAYMENTS
031000     MOVE ES-TBL-GROWTH-RATE-YOY (IX-ESTA)  TO ES-GROWTH-RATE-YOY
031100     MOVE ES-TBL-MARKET-SHARE (IX-ESTA)     TO ES-MARKET-SHARE
031200     MOVE ES-TBL-DATA-SOURCE-FLAG (IX-ESTA) TO ES-DATA-SOURCE-FLAG
031300     MOVE ES-TBL-UMBRAL-ALTO-FLAG (IX-ESTA) TO ES-UMBRAL-ALTO-FLAG
031400     WRITE REG-EXPSTA.
031500 701-GRABA-ESTADISTICA-E. EXIT.
031600
031700*----------------------------------------------------------------*
031800*  800 - DEJA CONSTANCIA EN CONSOLA DEL RESUMEN DE LA CORRIDA    *
031900*----------------------------------------------------------------*
032000 800-ESTADISTICAS-CORRIDA SECTION.
032100     DISPLAY "======  EXPB3030 - RESUMEN DE LA CORRIDA  ======"
032200             UPON CONSOLE
032300     DISPLAY "REGISTROS LEIDOS          : " WKS-REG-LEIDOS
032400             UPON CONSOLE
032500     DISPLAY "CON CRECIMIENTO CALCULADO : "
032600             WKS-REG-CON-CRECIMIENTO         UPON CONSOLE
032700     DISPLAY "CON PARTICIPACION CALCULADA: "
032800             WKS-REG-CON-PARTICIPACION       UPON CONSOLE
032900     DISPLAY "================================================="
033000             UPON CONSOLE.
033100 800-ESTADISTICAS-CORRIDA-E. EXIT.
033200
033300*----------------------------------------------------------------*
033400*  900 - CIERRA EL MAESTRO DE ESTADISTICA                        *
033500*----------------------------------------------------------------*
033600 900-CIERRA-ARCHIVOS SECTION.
033700     CLOSE EXPSTA.
033800 900-CIERRA-ARCHIVOS-E. EXIT.
