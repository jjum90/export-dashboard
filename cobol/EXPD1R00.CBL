000100******************************************************************
000200* FECHA       : 14/06/1988                                       *
000300* PROGRAMADOR : EDGAR DAVID RIOS (EDR)                           *
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* PROGRAMA    : EXPD1R00                                         *
000600* TIPO        : BATCH - SUBRUTINA                                *
000700* DESCRIPCION : RUTINA COMUN DE BITACORA DE ERRORES DE ARCHIVO,  *
000800*             : SE INVOCA POR CALL DESDE CUALQUIER PROGRAMA DE   *
000900*             : LA APLICACION CUANDO UN FILE STATUS SALE MALO,   *
001000*             : DEJA CONSTANCIA EN CONSOLA Y LLEVA UN CONTADOR   *
001100*             : DE CUANTAS VECES SE HA INVOCADO EN LA CORRIDA.   *
001200* ARCHIVOS    : NO APLICA (SOLO DISPLAY A CONSOLA)               *
001300* ACCION (ES) : REGISTRA                                         *
001400* PROGRAMA(S) : NINGUNO, ES LLAMADA POR EXPB1010/EXPB2020/       *
001500*             : EXPB3030/EXPB4040                                *
001600* INSTALADO   : 14/06/1988                                       *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000*----------------------------------------------------------------*
002100* 14/06/1988 EDR TCK-0001 VERSION ORIGINAL                       *TCK-0001
002200* 02/09/1989 EDR TCK-0014 SE AGREGA CONTADOR DE LLAMADAS         *TCK-0014
002300* 20/03/1991 MRB TCK-0033 SE IMPRIME HORA DEL SISTEMA EN BITACORA*TCK-0033
002400* 11/09/1993 MRB TCK-0058 SE AGREGA DESGLOSE DE LLAVE EN DOS     *TCK-0058
002500*             MITADES PARA FACILITAR LA LECTURA EN CONSOLA       *TCK-0058
002600* 15/01/1996 CGS TCK-0080 SE CORRIGE ORDEN DE ANIO/MES/DIA       *TCK-0080
002700*             EN EL DESGLOSE DE FECHA DEL SISTEMA                *TCK-0080
002800* 30/11/1998 CGS TCK-0099 REVISION Y2K - FECHA DE SISTEMA A 4    *TCK-0099
002900*             DIGITOS DE ANIO, NO SE ENCONTRARON MAS PENDIENTES  *TCK-0099
003000* 08/04/1999 CGS TCK-0101 AJUSTE FINAL DE PRUEBAS Y2K            *TCK-0101
003100* 17/07/2004 CGS TCK-0140 SE AGREGA DESPLIEGUE DEL FSE-FEEDBACK  *TCK-0140
003200*             PARA ARCHIVOS RELATIVE (VER GNUCOBOL)              *TCK-0140
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.    EXPD1R00.                                         
003600 AUTHOR.        EDGAR DAVID RIOS.                                 
003700 INSTALLATION.  EXPORTACIONES - ESTADISTICAS DE COMERCIO.         
003800 DATE-WRITTEN.  14/06/1988.                                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*               C A M P O S     D E     T R A B A J O            *
005000******************************************************************
005100 01  WKS-CAMPOS-DE-TRABAJO.
005200     05  WKS-NOMBRE-PROGRAMA          PIC X(08) VALUE "EXPD1R00".
005300     05  WKS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
005400     05  WKS-SEPARADOR                PIC X(58) VALUE ALL "-".
005450     05  FILLER                       PIC X(10) VALUE SPACES.
005500*----------------------------------------------------------------*
005600*   F E C H A   Y   H O R A   D E L   S I S T E M A               *
005700*----------------------------------------------------------------*
005800 01  WKS-FECHA-HORA-SISTEMA.
005900     05  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.
006000     05  WKS-HORA-SISTEMA             PIC 9(06) VALUE ZEROS.
006100 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
006200     05  WKS-ANI-SISTEMA              PIC 9(04).
006300     05  WKS-MES-SISTEMA              PIC 9(02).
006400     05  WKS-DIA-SISTEMA              PIC 9(02).
006500 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
006600     05  WKS-HH-SISTEMA               PIC 9(02).
006700     05  WKS-MM-SISTEMA               PIC 9(02).
006800     05  WKS-SS-SISTEMA               PIC 9(02).
006900*----------------------------------------------------------------*
007000*   D E S G L O S E   D E   L A   L L A V E   R E C I B I D A     *
007100*----------------------------------------------------------------*
007200 01  WKS-LLAVE-COPIA                  PIC X(32) VALUE SPACES.
007300 01  WKS-LLAVE-DESGLOSE-R REDEFINES WKS-LLAVE-COPIA.
007400     05  WKS-LLAVE-MITAD-1            PIC X(16).
007500     05  WKS-LLAVE-MITAD-2            PIC X(16).
007600******************************************************************
007700*                L I N K A G E   S E C T I O N                   *
007800******************************************************************
007900 LINKAGE SECTION.
008000 01  LK-PROGRAMA                      PIC X(08).
008100 01  LK-ARCHIVO                       PIC X(08).
008200 01  LK-ACCION                        PIC X(10).
008300 01  LK-LLAVE                         PIC X(32).
008400 01  LK-FILE-STATUS                   PIC 9(02).
008500 01  LK-FSE-EXTENDIDO.
008600     05  LK-FSE-RETURN                PIC S9(4) COMP-5.
008700     05  LK-FSE-FUNCTION              PIC S9(4) COMP-5.
008800     05  LK-FSE-FEEDBACK              PIC S9(4) COMP-5.
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
009100     LK-LLAVE, LK-FILE-STATUS, LK-FSE-EXTENDIDO.
009200******************************************************************
009300 000-PRINCIPAL SECTION.
009400     ADD  1               TO WKS-CONTADOR-LLAMADAS
009500     MOVE LK-LLAVE         TO WKS-LLAVE-COPIA
009600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
009700     ACCEPT WKS-HORA-SISTEMA  FROM TIME
009800     PERFORM 100-IMPRIME-BITACORA
009900     GOBACK.
010000 000-PRINCIPAL-E. EXIT.
010100
010200*----------------------------------------------------------------*
010300*  100 - DEJA CONSTANCIA DEL ERROR DE ARCHIVO EN CONSOLA         *
010400*----------------------------------------------------------------*
010500 100-IMPRIME-BITACORA SECTION.
010600     DISPLAY WKS-SEPARADOR                          UPON CONSOLE
010700     DISPLAY ">>> ERROR DE ARCHIVO NO. " WKS-CONTADOR-LLAMADAS
010800             " EN CORRIDA <<<"                       UPON CONSOLE
010900     DISPLAY "PROGRAMA   : " LK-PROGRAMA             UPON CONSOLE
011000     DISPLAY "ARCHIVO    : " LK-ARCHIVO              UPON CONSOLE
011100     DISPLAY "ACCION     : " LK-ACCION               UPON CONSOLE
011200     DISPLAY "LLAVE (1/2): " WKS-LLAVE-MITAD-1       UPON CONSOLE
011300     DISPLAY "LLAVE (2/2): " WKS-LLAVE-MITAD-2       UPON CONSOLE
011400     DISPLAY "FILE STATUS: " LK-FILE-STATUS          UPON CONSOLE
011500     DISPLAY "FSE RETURN/FUNCTION/FEEDBACK: "
011600             LK-FSE-RETURN "/" LK-FSE-FUNCTION "/"
011700             LK-FSE-FEEDBACK                         UPON CONSOLE
011800     DISPLAY "FECHA/HORA : " WKS-ANI-SISTEMA "-" WKS-MES-SISTEMA
011900             "-" WKS-DIA-SISTEMA " " WKS-HH-SISTEMA ":"
012000             WKS-MM-SISTEMA ":" WKS-SS-SISTEMA        UPON CONSOLE
012100     DISPLAY WKS-SEPARADOR                          UPON CONSOLE.
012200 100-IMPRIME-BITACORA-E. EXIT.
