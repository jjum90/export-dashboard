000100******************************************************************
000200*                 C O P Y   E X P T R A D                        *
000300*----------------------------------------------------------------*
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* COPY        : EXPTRAD                                          *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ADUANAS (TRADE-DATA), UNO *
000700*             : POR CODIGO ARANCELARIO (HS) Y MES, TAL COMO LO   *
000800*             : ENTREGA EL EXTRACTOR DE ADUANAS EN TEXTO PLANO   *
000900*             : DELIMITADO POR BARRAS VERTICALES ( | ).          *
001000* MANTENIMIENTO:                                                 *
001100*   05/1987 EDR  VERSION ORIGINAL, CARGA SECUENCIAL              *
001200*   11/1991 MRB  SE AGREGA CAMPO DE PESO DE IMPORTACION          *
001300*   02/1999 MRB  AJUSTE Y2K, ANIO A 4 DIGITOS EN CLAVE PERIODO   *
001400******************************************************************
001500*----------------------------------------------------------------*
001600*        L I N E A   C R U D A   D E L   A R C H I V O           *
001700*----------------------------------------------------------------*
001800 01  TD-TRADE-DATA-RAW.
001900     05  TD-RAW-LINE                 PIC X(200).
002000*----------------------------------------------------------------*
002100*   R E G I S T R O   D E S P U E S   D E L   U N S T R I N G    *
002200*   (CAMPOS ALFANUMERICOS TAL COMO VIENEN, ANTES DE CONVERTIR)   *
002300*----------------------------------------------------------------*
002400 01  TD-TRADE-DATA-REG.
002500     05  TD-YEAR-MONTH                PIC X(06).
002600     05  TD-HS-CODE                   PIC X(10).
002700     05  TD-PRODUCT-NAME              PIC X(100).
002800     05  TD-EXPORT-VALUE-USD-ALFA     PIC X(18).
002900     05  TD-EXPORT-WEIGHT-KG-ALFA     PIC X(18).
003000     05  TD-IMPORT-VALUE-USD-ALFA     PIC X(18).
003100     05  TD-IMPORT-WEIGHT-KG-ALFA     PIC X(18).
003200     05  TD-BALANCE-PAGOS-ALFA        PIC X(18).
003300     05  FILLER                       PIC X(12).
003400*----------------------------------------------------------------*
003500*   R E D E F I N E S   -  D E S G L O S E   D E L   P E R I O D O
003600*----------------------------------------------------------------*
003700 01  TD-YEAR-MONTH-R REDEFINES TD-TRADE-DATA-REG.
003800     05  TD-YR-PARTE                  PIC X(04).
003900     05  TD-MES-PARTE                 PIC X(02).
004000     05  FILLER                       PIC X(184).
004100*----------------------------------------------------------------*
004200*   M O N T O S   Y A   C O N V E R T I D O S   A   N U M E R O  *
004300*----------------------------------------------------------------*
004400 01  TD-TRADE-DATA-NUM.
004500     05  TD-EXPORT-VALUE-USD          PIC S9(13)V99.
004600     05  TD-EXPORT-WEIGHT-KG          PIC S9(13)V999.
004700     05  TD-IMPORT-VALUE-USD          PIC S9(13)V99.
004800     05  TD-IMPORT-WEIGHT-KG          PIC S9(13)V999.
004900     05  TD-BALANCE-OF-PAYMENTS       PIC S9(13)V99.
005000     05  FILLER                       PIC X(08).
