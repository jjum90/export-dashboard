000100******************************************************************
000200*                 C O P Y   E X P P A I S                        *
000300*----------------------------------------------------------------*
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* COPY        : EXPPAIS                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE PAISES (COUNTRY), TABLA    *
000700*             : PEQUENA, SE CARGA COMPLETA A MEMORIA. ESTA       *
000800*             : CORRIDA UNICAMENTE UTILIZA EL REGISTRO "WLD"     *
000900*             : (MUNDO), LOS DEMAS QUEDAN DISPONIBLES PARA       *
001000*             : PROCESOS FUTUROS.                                *
001100* MANTENIMIENTO:                                                 *
001200*   06/1988 EDR  VERSION ORIGINAL                                *
001300******************************************************************
001400 01  REG-PAISES.
001500     05  CT-COUNTRY-CODE              PIC X(03).
001600     05  CT-NAME-KO                    PIC X(100).
001700     05  CT-NAME-EN                    PIC X(100).
001800     05  CT-ACTIVE-FLAG               PIC X(01).
001900         88  CT-ACTIVO                        VALUE 'Y'.
002000         88  CT-INACTIVO                      VALUE 'N'.
002100     05  FILLER                       PIC X(10).
