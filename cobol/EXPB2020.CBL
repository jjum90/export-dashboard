000100******************************************************************
000200* FECHA       : 06/1988                                          *
000300* PROGRAMADOR : EDGAR DAVID RIOS (EDR)                           *
000400* APLICACION  : EXPORTACIONES - ESTADISTICAS DE COMERCIO         *
000500* PROGRAMA    : EXPB2020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LOS REGISTROS DE ADUANAS DEL MES (TRADE-DATA*
000800*             : QUE CORRESPONDAN AL CATALOGO DE PRODUCTOS DE     *
000900*             : TECNOLOGIA (IT-PRODUCT-CODE, VER EXPB1010), LOS  *
001000*             : CONVIERTE EN ESTADISTICA DE EXPORTACION CONTRA EL*
001100*             : PAIS MUNDO (WLD) Y ACTUALIZA (UPSERT) EL MAESTRO *
001200*             : DE ESTADISTICA DE EXPORTACION.                   *
001300* ARCHIVOS    : TRADIN=E, ITPVAL=E, EXPPAI=E, EXPPRC=A, EXPSTA=A *
001400* ACCION (ES) : LEE, FILTRA, CONVIERTE, ACTUALIZA                 *
001500* PROGRAMA(S) : EXPD1R00 (BITACORA DE ERRORES DE ARCHIVO)        *
001600* INSTALADO   : 06/1988                                          *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    B I T A C O R A   D E   C A M B I O S       *
002000*----------------------------------------------------------------*
002100* 06/1988 EDR TCK-0002 VERSION ORIGINAL, SOLO CARGA DE VALOR DE  *TCK-0002
002200*          EXPORTACION                                           *TCK-0002
002300* 09/1993 MRB TCK-0044 SE AGREGAN CAMPOS DE IMPORTACION Y        *TCK-0044
002400*          BALANZA DE PAGOS AL REGISTRO DE ESTADISTICA           *TCK-0044
002500* 05/1996 MRB TCK-0071 SE AGREGA CREACION AUTOMATICA DE          *TCK-0071
002600*          CATEGORIA DE PRODUCTO CUANDO EL CODIGO HS NO EXISTE   *TCK-0071
002700*          EN EL MAESTRO                                         *TCK-0071
002800* 30/11/1998 CGS TCK-0099 REVISION Y2K, ANIO DE LA CLAVE PERIODO *TCK-0099
002900*          SE MANEJA A 4 DIGITOS DESDE EL EXTRACTOR DE ADUANAS   *TCK-0099
003000* 07/2004 CGS TCK-0122 SE AGREGA BANDERA DE UMBRAL ALTO DE       *TCK-0122
003100*          EXPORTACION (ARRIBA DE US$1,000,000.00)               *TCK-0122
003200* 03/2009 CGS TCK-0151 SE CAMBIA EL MAESTRO DE ESTADISTICA DE    *TCK-0151
003300*          ACCESO INDEXADO A RELATIVE (EL COMPILADOR NUEVO NO    *TCK-0151
003400*          TRAE ISAM), SE ARMA TABLA EN MEMORIA PARA LA BUSQUEDA *TCK-0151
003500* 14/03/26 RVQ TCK-0161 EL UPSERT DE 360-ESCRIBE-EXPORT-STATISTIC*TCK-0161
003600*          SUMABA EN VEZ DE SOBRE-ESCRIBIR EL VALOR/PESO/DATOS   *TCK-0161
003700*          DE IMPORTACION AL RE-PROCESAR UN MES; SE CAMBIA A     *TCK-0161
003800*          MOVE Y SE MARCA ORIGEN "C" TAMBIEN AL ACTUALIZAR. SE  *TCK-0161
003900*          AGREGA VALIDACION DE PERIODO FUTURO CONTRA LA FECHA   *TCK-0161
004000*          DEL SISTEMA EN 320-PARSEA-PERIODO                     *TCK-0161
004100* 09/08/26 RVQ TCK-0163 SE ACLARA EN NOTA DEL PARRAFO 335 POR    *TCK-0163
004200*          QUE PC-TBLN-HS-LEVEL SE LLENA 1-5 (NO 2/4/6/8/10) -   *TCK-0163
004300*          NO ES ERROR DE TRANSCRIPCION, EL CAMPO ES PIC 9(1)    *TCK-0163
004400*          Y EL PARRAFO YA USA ESA MISMA ESCALA PARA EL PADRE    *TCK-0163
004500******************************************************************
004600 IDENTIFICATION DIVISION.                                         
004700 PROGRAM-ID.    EXPB2020.                                         
004800 AUTHOR.        EDGAR DAVID RIOS.                                 
004900 INSTALLATION.  EXPORTACIONES - ESTADISTICAS DE COMERCIO.         
005000 DATE-WRITTEN.  06/1988.                                          
005100 DATE-COMPILED.                                                   
005200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TRADIN ASSIGN TO TRADIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-TRADIN.
006300     SELECT ITPVAL ASSIGN TO ITPVAL
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-ITPVAL.
006600     SELECT EXPPAI ASSIGN TO EXPPAI
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-EXPPAI.
006900     SELECT EXPPRC ASSIGN TO EXPPRC
007000            ORGANIZATION IS RELATIVE
007100            ACCESS MODE  IS SEQUENTIAL
007200            FILE STATUS  IS FS-EXPPRC FSE-EXPPRC.
007300     SELECT EXPSTA ASSIGN TO EXPSTA
007400            ORGANIZATION IS RELATIVE
007500            ACCESS MODE  IS SEQUENTIAL
007600            FILE STATUS  IS FS-EXPSTA FSE-EXPSTA.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*----------------------------------------------------------------*
008000*                 A R C H I V O S   D E   E N T R A D A          *
008100*----------------------------------------------------------------*
008200 FD  TRADIN.
008300 01  REG-TRADIN                       PIC X(200).
008400 FD  ITPVAL.
008500 01  REG-ITPVAL                       PIC X(120).
008600 FD  EXPPAI.
008700 01  REG-EXPPAI                       PIC X(214).
008800*----------------------------------------------------------------*
008900*                 M A E S T R O S   R E L A T I V E              *
009000*----------------------------------------------------------------*
009100 FD  EXPPRC.
009200     COPY EXPPRCT.
009300 FD  EXPSTA.
009400     COPY EXPESTA.
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*               C A M P O S     D E     T R A B A J O            *
009800******************************************************************
009900 01  WKS-CAMPOS-DE-TRABAJO.
010000     05  WKS-NOMBRE-PROGRAMA          PIC X(08) VALUE "EXPB2020".
010100     05  WKS-EOF-TRADIN               PIC X(01) VALUE "N".
010200         88  EOF-TRADIN                       VALUE "S".
010300     05  FILLER                       PIC X(20) VALUE SPACES.
010400*----------------------------------------------------------------*
010500*   E S T A D O S   D E   A R C H I V O                          *
010600*----------------------------------------------------------------*
010700 01  WKS-STATUS.
010800     05  FS-TRADIN                    PIC 9(02) VALUE ZEROS.
010900     05  FS-ITPVAL                    PIC 9(02) VALUE ZEROS.
011000     05  FS-EXPPAI                    PIC 9(02) VALUE ZEROS.
011100     05  FS-EXPPRC                    PIC 9(02) VALUE ZEROS.
011200     05  FSE-EXPPRC.
011300         10  FSE-EXPPRC-RETURN        PIC S9(4) COMP-5 VALUE 0.
011400         10  FSE-EXPPRC-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011500         10  FSE-EXPPRC-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
011600     05  FS-EXPSTA                    PIC 9(02) VALUE ZEROS.
011700     05  FSE-EXPSTA.
011800         10  FSE-EXPSTA-RETURN        PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-EXPSTA-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-EXPSTA-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012100     05  FILLER                       PIC X(10) VALUE SPACES.
012200 01  WKS-FSE-VACIO.
012300     05  WKS-FSE-RETURN               PIC S9(4) COMP-5 VALUE 0.
012400     05  WKS-FSE-FUNCTION             PIC S9(4) COMP-5 VALUE 0.
012500     05  WKS-FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE 0.
012600     05  FILLER                       PIC X(10) VALUE SPACES.
012700*----------------------------------------------------------------*
012800*   L I N K A G E   P A R A   E X P D 1 R 0 0                    *
012900*----------------------------------------------------------------*
013000 01  WKS-LK-PROGRAMA                  PIC X(08).
013100 01  WKS-LK-ARCHIVO                   PIC X(08).
013200 01  WKS-LK-ACCION                    PIC X(10).
013300 01  WKS-LK-LLAVE                     PIC X(32).
013400*----------------------------------------------------------------*
013500*   C O N T A D O R E S   D E   L A   C O R R I D A               *
013600*----------------------------------------------------------------*
013700 01  WKS-CONTADORES.
013800     05  WKS-COD-IT-CARGADOS          PIC 9(07) COMP VALUE ZEROS.
013900     05  WKS-TRAD-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
014000     05  WKS-TRAD-FILTRADOS           PIC 9(07) COMP VALUE ZEROS.
014100     05  WKS-TRAD-INSERTADOS          PIC 9(07) COMP VALUE ZEROS.
014200     05  WKS-TRAD-ACTUALIZADOS        PIC 9(07) COMP VALUE ZEROS.
014300     05  WKS-TRAD-DESCARTADOS         PIC 9(07) COMP VALUE ZEROS.
014400     05  FILLER                       PIC X(10) VALUE SPACES.
014500*----------------------------------------------------------------*
014600*   77 - C O N S T A N T E S   D E   L A   A P L I C A C I O N    *
014700*----------------------------------------------------------------*
014800 77  WKS-UMBRAL-ALTO-EXPORT           PIC 9(09)V99
014900                                       VALUE 1000000.00.
015000 77  WKS-TAMANIO-CHAPTER              PIC 9(02) VALUE 2.
015100*----------------------------------------------------------------*
015200*   L I N E A   C R U D A   D E L   C A T A L O G O   I T        *
015300*----------------------------------------------------------------*
015400 01  IPC-RAW-LINE-ITP                 PIC X(120).
015500*----------------------------------------------------------------*
015600*   L I N E A   C R U D A   D E L   M A E S T R O   D E   P A I S*
015700*----------------------------------------------------------------*
015800 01  CT-RAW-LINE-PAI                  PIC X(214).
015900*----------------------------------------------------------------*
016000*   D E S G L O S E   D E L   R E G I S T R O   D E   A D U A N A S
016100*----------------------------------------------------------------*
016200     COPY EXPTRAD.
016300*----------------------------------------------------------------*
016400*   T A B L A   E N   M E M O R I A  -  C A T A L O G O   I T    *
016500*   (CARGADA UNA SOLA VEZ DESDE ITPVAL, ORDENADA POR CODIGO)     *
016600*----------------------------------------------------------------*
016700 01  WKS-TABLA-ITP.
016800     05  WKS-ITP-CONTADOR             PIC 9(07) COMP VALUE ZEROS.
016900     05  WKS-ITP-ENTRADA OCCURS 1000 TIMES
017000             ASCENDING KEY IS ITP-TBL-HS-CODE
017100             INDEXED BY IX-ITP.
017200         10  ITP-TBL-HS-CODE          PIC X(10).
017300         10  ITP-TBL-NOMBRE           PIC X(100).
017400         10  FILLER                   PIC X(10).
017500*----------------------------------------------------------------*
017600*   T A B L A   E N   M E M O R I A  -  M A E S T R O   D E      *
017700*   P A I S E S   (PEQUENA, SOLO SE USA EL REGISTRO WLD)          *
017800*----------------------------------------------------------------*
017900 01  WKS-TABLA-PAIS.
018000     05  WKS-PAIS-CONTADOR            PIC 9(04) COMP VALUE ZEROS.
018100     05  WKS-PAIS-ENTRADA OCCURS 30 TIMES
018200             INDEXED BY IX-PAIS.
018300         10  CT-TBL-CODIGO            PIC X(03).
018400         10  CT-TBL-NOMBRE-KO         PIC X(100).
018500         10  CT-TBL-NOMBRE-EN         PIC X(100).
018600         10  CT-TBL-ACTIVO            PIC X(01).
018700             88  CT-TBL-ES-ACTIVO             VALUE "Y".
018800         10  FILLER                   PIC X(10).
018900 01  WKS-PAIS-MUNDO-ENCONTRADO        PIC X(01) VALUE "N".
019000     88  PAIS-MUNDO-OK                        VALUE "S".
019100*----------------------------------------------------------------*
019200*   T A B L A   E N   M E M O R I A  -  M A E S T R O   D E      *
019300*   C A T E G O R I A   D E   P R O D U C T O                    *
019400*----------------------------------------------------------------*
019500 01  WKS-TABLA-PRCT.
019600     05  WKS-PRCT-CONTADOR            PIC 9(07) COMP VALUE ZEROS.
019700     05  WKS-PRCT-ENTRADA OCCURS 2000 TIMES
019800             ASCENDING KEY IS PC-TBL-HS-CODE
019900             INDEXED BY IX-PRCT.
020000         10  PC-TBL-HS-CODE           PIC X(10).
020100         10  PC-TBL-HS-LEVEL          PIC 9(01).
020200         10  PC-TBL-NAME-KO           PIC X(200).
020300         10  PC-TBL-NAME-EN           PIC X(200).
020400         10  PC-TBL-PARENT-HS-CODE    PIC X(10).
020500         10  PC-TBL-ACTIVE-FLAG       PIC X(01).
020600             88  PC-TBL-ES-ACTIVO             VALUE "Y".
020700         10  FILLER                   PIC X(20).
020800 01  WKS-TABLA-PRCT-NUEVA.
020900     05  WKS-PRCT-N-CONTADOR          PIC 9(04) COMP VALUE ZEROS.
021000     05  WKS-PRCT-N-ENTRADA OCCURS 500 TIMES
021100             INDEXED BY IX-PRCT-N.
021200         10  PC-TBLN-HS-CODE          PIC X(10).
021300         10  PC-TBLN-HS-LEVEL         PIC 9(01).
021400         10  PC-TBLN-NAME-KO          PIC X(200).
021500         10  PC-TBLN-NAME-EN          PIC X(200).
021600         10  PC-TBLN-PARENT-HS-CODE   PIC X(10).
021700         10  PC-TBLN-ACTIVE-FLAG      PIC X(01).
021800         10  FILLER                   PIC X(20).
021900 01  WKS-CATEGORIA-ENCONTRADA         PIC X(01) VALUE "N".
022000     88  CATEGORIA-ENCONTRADA-OK              VALUE "S".
022100 01  WKS-CATEGORIA-ACTIVA-SW          PIC X(01) VALUE "N".
022200     88  CATEGORIA-ACTIVA                      VALUE "S".
022300*----------------------------------------------------------------*
022400*   T A B L A   E N   M E M O R I A  -  M A E S T R O   D E      *
022500*   E S T A D I S T I C A   D E   E X P O R T A C I O N          *
022600*----------------------------------------------------------------*
022700 01  WKS-TABLA-ESTA.
022800     05  WKS-ESTA-CONTADOR            PIC 9(07) COMP VALUE ZEROS.
022900     05  WKS-ESTA-ENTRADA OCCURS 5000 TIMES
023000             ASCENDING KEY IS ES-TBL-LLAVE-PLANA
023100             INDEXED BY IX-ESTA.
023200         10  ES-TBL-LLAVE-PLANA       PIC X(19).
023300         10  ES-TBL-LLAVE-R REDEFINES ES-TBL-LLAVE-PLANA.
023400             15  ES-TBL-COUNTRY-CODE  PIC X(03).
023500             15  ES-TBL-HS-CODE       PIC X(10).
023600             15  ES-TBL-YEAR          PIC 9(04).
023700             15  ES-TBL-MONTH         PIC 9(02).
023800         10  ES-TBL-EXPORT-VALUE-USD  PIC S9(13)V99.
023900         10  ES-TBL-EXPORT-WEIGHT-KG  PIC S9(13)V999.
024000         10  ES-TBL-IMPORT-VALUE-USD  PIC S9(13)V99.
024100         10  ES-TBL-IMPORT-WEIGHT-KG  PIC S9(13)V999.
024200         10  ES-TBL-BALANCE-PAGOS     PIC S9(13)V99.
024300         10  ES-TBL-GROWTH-RATE-YOY   PIC S9(3)V99.
024400         10  ES-TBL-MARKET-SHARE      PIC S9(3)V99.
024500         10  ES-TBL-DATA-SOURCE-FLAG  PIC X(01).
024600         10  ES-TBL-UMBRAL-ALTO-FLAG  PIC X(01).
024700         10  FILLER                   PIC X(30).
024800 01  WKS-TABLA-ESTA-NUEVA.
024900     05  WKS-ESTA-N-CONTADOR          PIC 9(07) COMP VALUE ZEROS.
025000     05  WKS-ESTA-N-ENTRADA OCCURS 2000 TIMES
025100             INDEXED BY IX-ESTA-N.
025200         10  ES-TBLN-COUNTRY-CODE     PIC X(03).
025300         10  ES-TBLN-HS-CODE          PIC X(10).
025400         10  ES-TBLN-YEAR             PIC 9(04).
025500         10  ES-TBLN-MONTH            PIC 9(02).
025600         10  ES-TBLN-EXPORT-VALUE-USD PIC S9(13)V99.
025700         10  ES-TBLN-EXPORT-WEIGHT-KG PIC S9(13)V999.
025800         10  ES-TBLN-IMPORT-VALUE-USD PIC S9(13)V99.
025900         10  ES-TBLN-IMPORT-WEIGHT-KG PIC S9(13)V999.
026000         10  ES-TBLN-BALANCE-PAGOS    PIC S9(13)V99.
026100         10  ES-TBLN-GROWTH-RATE-YOY  PIC S9(3)V99.
026200         10  ES-TBLN-MARKET-SHARE     PIC S9(3)V99.
026300         10  ES-TBLN-DATA-SOURCE-FLAG PIC X(01).
026400         10  ES-TBLN-UMBRAL-ALTO-FLAG PIC X(01).
026500         10  FILLER                   PIC X(30).
026600 01  WKS-ESTA-ENCONTRADA-SW           PIC X(01) VALUE "N".
026700     88  ESTA-ENCONTRADA-OK                   VALUE "S".
026800 01  WKS-ESTA-ENCONTRADA-EN-NUEVA-SW   PIC X(01) VALUE "N".
026900     88  ESTA-ENCONTRADA-EN-NUEVA              VALUE "S".
027000*----------------------------------------------------------------*
027100*   C A M P O S   D E   L A   L L A V E   E N   A R M A D O      *
027200*----------------------------------------------------------------*
027300 01  WKS-LLAVE-ARMADA                 PIC X(19) VALUE SPACES.
027400 01  WKS-LLAVE-ARMADA-R REDEFINES WKS-LLAVE-ARMADA.
027500     05  WKS-LLA-COUNTRY-CODE         PIC X(03).
027600     05  WKS-LLA-HS-CODE              PIC X(10).
027700     05  WKS-LLA-YEAR                 PIC 9(04).
027800     05  WKS-LLA-MONTH                PIC 9(02).
027900*----------------------------------------------------------------*
028000*   V A L I D A C I O N   D E L   R E G I S T R O   D E   A D U A N A
028100*----------------------------------------------------------------*
028200 01  WKS-PRODUCTO-ES-IT-SW            PIC X(01) VALUE "N".
028300     88  PRODUCTO-ES-IT                        VALUE "S".
028400 01  WKS-PERIODO-VALIDO-SW            PIC X(01) VALUE "N".
028500     88  PERIODO-VALIDO                        VALUE "S".
028600 01  WKS-PERIODO-NUMERICO.
028700     05  WKS-TD-ANIO-NUM              PIC 9(04) VALUE ZEROS.
028800     05  WKS-TD-MES-NUM               PIC 9(02) VALUE ZEROS.
028900     05  FILLER                       PIC X(06) VALUE SPACES.
029000*----------------------------------------------------------------*
029100*  TCK-0161 (14/03/26 RVQ) FECHA DEL SISTEMA PARA RECHAZAR        *
029200*  PERIODOS FUTUROS EN EL EXTRACTO DE ADUANAS                     *
029300*----------------------------------------------------------------*
029400 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.
029500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
029600     05  WKS-ANI-SISTEMA              PIC 9(04).
029700     05  WKS-MES-SISTEMA              PIC 9(02).
029800     05  WKS-DIA-SISTEMA              PIC 9(02).
029900*----------------------------------------------------------------*
030000*   D E S G L O S E   D E L   C O D I G O   H S   D E L   R E G I S
030100*   T R O   D E   A D U A N A S   (PARA MEDIR LONGITUD Y ARMAR   *
030200*   LOS PREFIJOS DECRECIENTES DE LA BUSQUEDA EN EL CATALOGO IT)  *
030300*----------------------------------------------------------------*
030400 01  WKS-HS-CODE-TRABAJO              PIC X(10) VALUE SPACES.
030500 01  WKS-HS-CODE-TRABAJO-R REDEFINES WKS-HS-CODE-TRABAJO.
030600     05  WKS-HS-DIGITO OCCURS 10 TIMES PIC X(01).
030700 01  WKS-HS-PROBAR                    PIC X(10) VALUE SPACES.
030800 01  WKS-SUBS-HS.
030900     05  WKS-LONGITUD-HS              PIC 9(02) COMP VALUE ZEROS.
031000     05  WKS-LARGO-PROBAR             PIC 9(02) COMP VALUE ZEROS.
031100     05  WKS-X                        PIC 9(02) COMP VALUE ZEROS.
031200     05  FILLER                       PIC X(06) VALUE SPACES.
031300*----------------------------------------------------------------*
031400*   C O N V E R S I O N   D E   M O N T O S   A L F A   A        *
031500*   N U M E R I C O   ( Q U I T A   C O M A S   Y   P U N T O )  *
031600*----------------------------------------------------------------*
031700 01  WKS-MONTO-ALFA-TRABAJO           PIC X(18) VALUE SPACES.
031800 01  WKS-MONTO-ALFA-TRABAJO-R REDEFINES WKS-MONTO-ALFA-TRABAJO.
031900     05  WKS-MONTO-ALFA-CHAR OCCURS 18 TIMES PIC X(01).
032000 01  WKS-MONTO-LIMPIO                 PIC X(18) VALUE SPACES.
032100 01  WKS-MONTO-LIMPIO-R REDEFINES WKS-MONTO-LIMPIO.
032200     05  WKS-MONTO-LIMPIO-CHAR OCCURS 18 TIMES PIC X(01).
032300 01  WKS-MONTO-PARTE-ENTERA-ALFA      PIC X(15) VALUE SPACES.
032400 01  WKS-MONTO-PARTE-ENTERA-R REDEFINES
032500                              WKS-MONTO-PARTE-ENTERA-ALFA.
032600     05  WKS-ENT-DIGITO OCCURS 15 TIMES PIC X(01).
032700 01  WKS-MONTO-PARTE-DECIMAL-ALFA     PIC X(03) VALUE SPACES.
032800 01  WKS-MONTO-PARTE-DECIMAL-R REDEFINES
032900                              WKS-MONTO-PARTE-DECIMAL-ALFA.
033000     05  WKS-DEC-DIGITO OCCURS 3 TIMES PIC X(01).
033100 01  WKS-UN-DIGITO                    PIC 9(01) VALUE ZEROS.
033200 01  WKS-MONTO-VARIABLES.
033300     05  WKS-K                        PIC 9(02) COMP VALUE ZEROS.
033400     05  WKS-M                        PIC 9(02) COMP VALUE ZEROS.
033500     05  WKS-CONT-DEC                 PIC 9(02) COMP VALUE ZEROS.
033600     05  WKS-ENTERA-NUM               PIC 9(13) COMP VALUE ZEROS.
033700     05  WKS-DECIMAL-NUM              PIC 9(03) COMP VALUE ZEROS.
033800     05  FILLER                       PIC X(08) VALUE SPACES.
033900 01  WKS-MONTO-NUM-TRABAJO            PIC S9(13)V999 VALUE ZEROS.
034000*----------------------------------------------------------------*
034100*   C A M P O S   P A R A   A R M A R   L A   E S T A D I S T I C A
034200*----------------------------------------------------------------*
034300 01  WKS-ES-ARMADO.
034400     05  WKS-ES-EXPORT-VALUE-USD      PIC S9(13)V99 VALUE ZEROS.
034500     05  WKS-ES-EXPORT-WEIGHT-KG      PIC S9(13)V999 VALUE ZEROS.
034600     05  WKS-ES-IMPORT-VALUE-USD      PIC S9(13)V99 VALUE ZEROS.
034700     05  WKS-ES-IMPORT-WEIGHT-KG      PIC S9(13)V999 VALUE ZEROS.
034800     05  WKS-ES-BALANCE-PAGOS         PIC S9(13)V99 VALUE ZEROS.
034900     05  FILLER                       PIC X(10) VALUE SPACES.
035000******************************************************************
035100 PROCEDURE DIVISION.
035200******************************************************************
035300 000-MAIN SECTION.
035400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
035500     PERFORM 110-APERTURA-ARCHIVOS
035600     PERFORM 120-CARGA-CATALOGO-IT
035700     PERFORM 130-CARGA-PAISES
035800     PERFORM 140-RESUELVE-PAIS-MUNDO
035900     PERFORM 150-CARGA-CATEGORIAS
036000     PERFORM 160-CARGA-ESTADISTICAS
036100     PERFORM 200-LEE-SIGUIENTE-TRADIN
036200     PERFORM 300-PROCESA-REGISTRO-TRADIN UNTIL EOF-TRADIN
036300     PERFORM 700-REGRABA-CATEGORIAS
036400     PERFORM 710-REGRABA-ESTADISTICAS
036500     PERFORM 800-ESTADISTICAS-CORRIDA
036600     PERFORM 900-CIERRA-ARCHIVOS
036700     STOP RUN.
036800 000-MAIN-E. EXIT.
036900
037000*----------------------------------------------------------------*
037100*  110 - ABRE LOS ARCHIVOS DE ENTRADA Y LOS MAESTROS RELATIVE    *
037200*  (TCK-0151 - LOS MAESTROS SE ABREN EN MODO ENTRADA PARA LA     *
037300*  CARGA INICIAL, SE REABREN EN SALIDA HASTA EL FINAL)           *
037400*----------------------------------------------------------------*
037500 110-APERTURA-ARCHIVOS SECTION.
037600     OPEN INPUT TRADIN
037700     OPEN INPUT ITPVAL
037800     OPEN INPUT EXPPAI
037900     OPEN INPUT EXPPRC
038000     OPEN INPUT EXPSTA
038100     MOVE WKS-NOMBRE-PROGRAMA TO WKS-LK-PROGRAMA
038200     MOVE "OPEN"              TO WKS-LK-ACCION
038300     MOVE SPACES              TO WKS-LK-LLAVE
038400     IF FS-TRADIN NOT = 0
038500        MOVE "TRADIN" TO WKS-LK-ARCHIVO
038600        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
038700            WKS-LK-ACCION, WKS-LK-LLAVE, FS-TRADIN, WKS-FSE-VACIO
038800        MOVE 91 TO RETURN-CODE
038900        STOP RUN
039000     END-IF
039100     IF FS-ITPVAL NOT = 0
039200        MOVE "ITPVAL" TO WKS-LK-ARCHIVO
039300        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
039400            WKS-LK-ACCION, WKS-LK-LLAVE, FS-ITPVAL, WKS-FSE-VACIO
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF
039800     IF FS-EXPPAI NOT = 0
039900        MOVE "EXPPAI" TO WKS-LK-ARCHIVO
040000        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
040100            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPPAI, WKS-FSE-VACIO
040200        MOVE 91 TO RETURN-CODE
040300        STOP RUN
040400     END-IF
040500     IF FS-EXPPRC NOT = 0 AND FS-EXPPRC NOT = 5
040600        MOVE "EXPPRC" TO WKS-LK-ARCHIVO
040700        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
040800            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPPRC,
040900            FSE-EXPPRC
041000        MOVE 91 TO RETURN-CODE
041100        STOP RUN
041200     END-IF
041300     IF FS-EXPSTA NOT = 0 AND FS-EXPSTA NOT = 5
041400        MOVE "EXPSTA" TO WKS-LK-ARCHIVO
041500        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
041600            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPSTA,
041700            FSE-EXPSTA
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF.
042100 110-APERTURA-ARCHIVOS-E. EXIT.
042200
042300*----------------------------------------------------------------*
042400*  120 - CARGA EL CATALOGO IT YA DEPURADO POR EXPB1010 A UNA     *
042500*  TABLA EN MEMORIA ORDENADA POR CODIGO HS (TCK-0002)            *
042600*----------------------------------------------------------------*
042700 120-CARGA-CATALOGO-IT SECTION.
042800     PERFORM 121-LEE-ITPVAL
042900     PERFORM 122-AGREGA-ITP UNTIL FS-ITPVAL NOT = 0.
043000 120-CARGA-CATALOGO-IT-E. EXIT.
043100
043200 121-LEE-ITPVAL SECTION.
043300     READ ITPVAL INTO IPC-RAW-LINE-ITP.
043400 121-LEE-ITPVAL-E. EXIT.
043500
043600 122-AGREGA-ITP SECTION.
043700     ADD 1 TO WKS-ITP-CONTADOR
043800     ADD 1 TO WKS-COD-IT-CARGADOS
043900     UNSTRING IPC-RAW-LINE-ITP DELIMITED BY "|"
044000         INTO ITP-TBL-HS-CODE (WKS-ITP-CONTADOR),
044100              ITP-TBL-NOMBRE (WKS-ITP-CONTADOR)
044200     END-UNSTRING
044300     PERFORM 121-LEE-ITPVAL.
044400 122-AGREGA-ITP-E. EXIT.
044500
044600*----------------------------------------------------------------*
044700*  130 - CARGA EL MAESTRO DE PAISES COMPLETO A MEMORIA (ES       *
044800*  PEQUENO, VER COPY EXPPAIS)                                    *
044900*----------------------------------------------------------------*
045000 130-CARGA-PAISES SECTION.
045100     PERFORM 131-LEE-EXPPAI
045200     PERFORM 132-AGREGA-PAIS UNTIL FS-EXPPAI NOT = 0.
045300 130-CARGA-PAISES-E. EXIT.
045400
045500 131-LEE-EXPPAI SECTION.
045600     READ EXPPAI INTO CT-RAW-LINE-PAI.
045700 131-LEE-EXPPAI-E. EXIT.
045800
045900 132-AGREGA-PAIS SECTION.
046000     ADD 1 TO WKS-PAIS-CONTADOR
046100     UNSTRING CT-RAW-LINE-PAI DELIMITED BY "|"
046200         INTO CT-TBL-CODIGO      (WKS-PAIS-CONTADOR),
046300              CT-TBL-NOMBRE-KO   (WKS-PAIS-CONTADOR),
046400              CT-TBL-NOMBRE-EN   (WKS-PAIS-CONTADOR),
046500              CT-TBL-ACTIVO      (WKS-PAIS-CONTADOR)
046600     END-UNSTRING
046700     PERFORM 131-LEE-EXPPAI.
046800 132-AGREGA-PAIS-E. EXIT.
046900
047000*----------------------------------------------------------------*
047100*  140 - BUSCA EL REGISTRO DEL PAIS MUNDO (WLD), LA CORRIDA NO   *
047200*  PUEDE CONTINUAR SIN EL                                        *
047300*----------------------------------------------------------------*
047400 140-RESUELVE-PAIS-MUNDO SECTION.
047500     SET IX-PAIS TO 1
047600     SEARCH WKS-PAIS-ENTRADA
047700         AT END SET WKS-PAIS-MUNDO-ENCONTRADO TO "N"
047800         WHEN CT-TBL-CODIGO (IX-PAIS) = "WLD"
047900              SET PAIS-MUNDO-OK TO TRUE
048000     END-SEARCH
048100     IF NOT PAIS-MUNDO-OK OR
048200        NOT CT-TBL-ES-ACTIVO (IX-PAIS)
048300        DISPLAY "*** NO SE ENCONTRO EL PAIS MUNDO (WLD) O ESTA"
048400                " INACTIVO, SE ABORTA LA CORRIDA ***"
048500                UPON CONSOLE
048600        MOVE 91 TO RETURN-CODE
048700        STOP RUN
048800     END-IF.
048900 140-RESUELVE-PAIS-MUNDO-E. EXIT.
049000
049100*----------------------------------------------------------------*
049200*  150 - CARGA EL MAESTRO DE CATEGORIA DE PRODUCTO A MEMORIA,    *
049300*  EL ARCHIVO YA VIENE ORDENADO POR CODIGO HS (TCK-0151)         *
049400*----------------------------------------------------------------*
049500 150-CARGA-CATEGORIAS SECTION.
049600     PERFORM 151-LEE-EXPPRC
049700     PERFORM 152-AGREGA-CATEGORIA UNTIL FS-EXPPRC NOT = 0.
049800 150-CARGA-CATEGORIAS-E. EXIT.
049900
050000 151-LEE-EXPPRC SECTION.
050100     READ EXPPRC.
050200 151-LEE-EXPPRC-E. EXIT.
050300
050400 152-AGREGA-CATEGORIA SECTION.
050500     ADD 1 TO WKS-PRCT-CONTADOR
050600     MOVE PC-HS-CODE         TO PC-TBL-HS-CODE (WKS-PRCT-CONTADOR)
050700     MOVE PC-HS-LEVEL        TO
050800                           PC-TBL-HS-LEVEL (WKS-PRCT-CONTADOR)
050900     MOVE PC-NAME-KO         TO
051000                           PC-TBL-NAME-KO (WKS-PRCT-CONTADOR)
051100     MOVE PC-NAME-EN         TO
051200                           PC-TBL-NAME-EN (WKS-PRCT-CONTADOR)
051300     MOVE PC-PARENT-HS-CODE  TO
051400                           PC-TBL-PARENT-HS-CODE (WKS-PRCT-CONTADOR)
051500     MOVE PC-ACTIVE-FLAG     TO
051600                           PC-TBL-ACTIVE-FLAG (WKS-PRCT-CONTADOR)
051700     PERFORM 151-LEE-EXPPRC.
051800 152-AGREGA-CATEGORIA-E. EXIT.
051900
052000*----------------------------------------------------------------*
052100*  160 - CARGA EL MAESTRO DE ESTADISTICA DE EXPORTACION A        *
052200*  MEMORIA, EL ARCHIVO YA VIENE ORDENADO POR LLAVE (TCK-0151)    *
052300*----------------------------------------------------------------*
052400 160-CARGA-ESTADISTICAS SECTION.
052500     PERFORM 161-LEE-EXPSTA
052600     PERFORM 162-AGREGA-ESTADISTICA UNTIL FS-EXPSTA NOT = 0.
052700 160-CARGA-ESTADISTICAS-E. EXIT.
052800
052900 161-LEE-EXPSTA SECTION.
053000     READ EXPSTA.
053100 161-LEE-EXPSTA-E. EXIT.
053200
053300 162-AGREGA-ESTADISTICA SECTION.
053400     ADD 1 TO WKS-ESTA-CONTADOR
053500     MOVE ES-LLAVE-PLANA     TO
053600                      ES-TBL-LLAVE-PLANA (WKS-ESTA-CONTADOR)
053700     MOVE ES-EXPORT-VALUE-USD TO
053800                      ES-TBL-EXPORT-VALUE-USD (WKS-ESTA-CONTADOR)
053900     MOVE ES-EXPORT-WEIGHT-KG TO
054000                      ES-TBL-EXPORT-WEIGHT-KG (WKS-ESTA-CONTADOR)
054100     MOVE ES-IMPORT-VALUE-USD TO
054200                      ES-TBL-IMPORT-VALUE-USD (WKS-ESTA-CONTADOR)
054300     MOVE ES-IMPORT-WEIGHT-KG TO
054400                      ES-TBL-IMPORT-WEIGHT-KG (WKS-ESTA-CONTADOR)
054500     MOVE ES-BALANCE-OF-PAYMENTS TO
054600                      ES-TBL-BALANCE-PAGOS (WKS-ESTA-CONTADOR)
054700     MOVE ES-GROWTH-RATE-YOY TO
054800                      ES-TBL-GROWTH-RATE-YOY (WKS-ESTA-CONTADOR)
054900     MOVE ES-MARKET-SHARE    TO
055000                      ES-TBL-MARKET-SHARE (WKS-ESTA-CONTADOR)
055100     MOVE ES-DATA-SOURCE-FLAG TO
055200                      ES-TBL-DATA-SOURCE-FLAG (WKS-ESTA-CONTADOR)
055300     MOVE ES-UMBRAL-ALTO-FLAG TO
055400                      ES-TBL-UMBRAL-ALTO-FLAG (WKS-ESTA-CONTADOR)
055500     PERFORM 161-LEE-EXPSTA.
055600 162-AGREGA-ESTADISTICA-E. EXIT.
055700
055800*----------------------------------------------------------------*
055900*  200 - LEE EL SIGUIENTE REGISTRO DE ADUANAS DEL MES            *
056000*----------------------------------------------------------------*
056100 200-LEE-SIGUIENTE-TRADIN SECTION.
056200     READ TRADIN INTO TD-RAW-LINE
056300          AT END SET EOF-TRADIN TO TRUE
056400     END-READ.
056500 200-LEE-SIGUIENTE-TRADIN-E. EXIT.
056600
056700*----------------------------------------------------------------*
056800*  300 - PROCESA UN REGISTRO DE ADUANAS: FILTRA, VALIDA PERIODO, *
056900*  RESUELVE CATEGORIA, CONVIERTE MONTOS Y ACTUALIZA EL MAESTRO   *
057000*  DE ESTADISTICA (TCK-0002, TCK-0044, TCK-0071)                 *
057100*----------------------------------------------------------------*
057200 300-PROCESA-REGISTRO-TRADIN SECTION.
057300     ADD 1 TO WKS-TRAD-LEIDOS
057400     UNSTRING TD-RAW-LINE DELIMITED BY "|"
057500         INTO TD-YEAR-MONTH, TD-HS-CODE, TD-PRODUCT-NAME,
057600              TD-EXPORT-VALUE-USD-ALFA, TD-EXPORT-WEIGHT-KG-ALFA,
057700              TD-IMPORT-VALUE-USD-ALFA, TD-IMPORT-WEIGHT-KG-ALFA,
057800              TD-BALANCE-PAGOS-ALFA
057900     END-UNSTRING
058000     PERFORM 310-FILTRA-CODIGO-IT
058100     IF PRODUCTO-ES-IT
058200        ADD 1 TO WKS-TRAD-FILTRADOS
058300        PERFORM 320-PARSEA-PERIODO
058400        IF PERIODO-VALIDO
058500           PERFORM 330-RESUELVE-CATEGORIA-PRODUCTO
058600           IF CATEGORIA-ACTIVA
058700              PERFORM 340-PARSEA-MONTOS
058800              PERFORM 350-ARMA-EXPORT-STATISTIC
058900              PERFORM 360-ESCRIBE-EXPORT-STATISTIC
059000           ELSE
059100              ADD 1 TO WKS-TRAD-DESCARTADOS
059200              DISPLAY "*** REGISTRO DESCARTADO, CATEGORIA "
059300                      TD-HS-CODE " INACTIVA O INVALIDA ***"
059400                      UPON CONSOLE
059500           END-IF
059600        ELSE
059700           ADD 1 TO WKS-TRAD-DESCARTADOS
059800           DISPLAY "*** REGISTRO DESCARTADO, PERIODO INVALIDO: "
059900                   TD-YEAR-MONTH " ***" UPON CONSOLE
060000        END-IF
060100     END-IF
060200     PERFORM 200-LEE-SIGUIENTE-TRADIN.
060300 300-PROCESA-REGISTRO-TRADIN-E. EXIT.
060400
060500*----------------------------------------------------------------*
060600*  310 - EL CODIGO HS DEL REGISTRO DEBE COINCIDIR CON EL CATALOGO*
060700*  IT, POR IGUALDAD EXACTA O POR PREFIJO DECRECIENTE (NUNCA POR  *
060800*  DEBAJO DE 2 DIGITOS)                                          *
060900*----------------------------------------------------------------*
061000 310-FILTRA-CODIGO-IT SECTION.
061100     SET PRODUCTO-ES-IT TO FALSE
061200     MOVE TD-HS-CODE TO WKS-HS-CODE-TRABAJO
061300     MOVE ZEROS      TO WKS-LONGITUD-HS
061400     PERFORM 311-CUENTA-DIGITOS-HS VARYING WKS-X FROM 1 BY 1
061500             UNTIL WKS-X > 10
061600     MOVE WKS-LONGITUD-HS TO WKS-LARGO-PROBAR
061700     PERFORM 312-PRUEBA-PREFIJO
061800         UNTIL PRODUCTO-ES-IT OR WKS-LARGO-PROBAR < 2.
061900 310-FILTRA-CODIGO-IT-E. EXIT.
062000
062100 311-CUENTA-DIGITOS-HS SECTION.
062200     IF WKS-HS-DIGITO (WKS-X) NOT = SPACE
062300        ADD 1 TO WKS-LONGITUD-HS
062400     END-IF.
062500 311-CUENTA-DIGITOS-HS-E. EXIT.
062600
062700 312-PRUEBA-PREFIJO SECTION.
062800     MOVE SPACES TO WKS-HS-PROBAR
062900     MOVE WKS-HS-CODE-TRABAJO (1 : WKS-LARGO-PROBAR)
063000          TO WKS-HS-PROBAR (1 : WKS-LARGO-PROBAR)
063100     SET IX-ITP TO 1
063200     SEARCH ALL WKS-ITP-ENTRADA
063300         AT END CONTINUE
063400         WHEN ITP-TBL-HS-CODE (IX-ITP) = WKS-HS-PROBAR
063500              SET PRODUCTO-ES-IT TO TRUE
063600     END-SEARCH
063700     SUBTRACT 1 FROM WKS-LARGO-PROBAR.
063800 312-PRUEBA-PREFIJO-E. EXIT.
063900
064000*----------------------------------------------------------------*
064100*  320 - PARSEA EL PERIODO YYYYMM DEL REGISTRO DE ADUANAS        *
064200*  TCK-0161 (14/03/26 RVQ) UN PERIODO POSTERIOR AL ANIO/MES DEL  *
064300*  SISTEMA SE RECHAZA (NO SE PUEDE CARGAR ESTADISTICA A FUTURO); *
064400*  EL REGISTRO SE DESCARTA, NO SE ABORTA EL LOTE                 *
064500*----------------------------------------------------------------*
064600 320-PARSEA-PERIODO SECTION.
064700     SET PERIODO-VALIDO TO FALSE
064800     MOVE ZEROS TO WKS-TD-ANIO-NUM
064900     MOVE ZEROS TO WKS-TD-MES-NUM
065000     IF TD-YR-PARTE IS NUMERIC AND TD-MES-PARTE IS NUMERIC
065100        MOVE TD-YR-PARTE TO WKS-TD-ANIO-NUM
065200        MOVE TD-MES-PARTE TO WKS-TD-MES-NUM
065300        IF WKS-TD-ANIO-NUM >= 1900 AND WKS-TD-ANIO-NUM <= 2100 AND
065400           WKS-TD-MES-NUM >= 01  AND WKS-TD-MES-NUM <= 12
065500           IF WKS-TD-ANIO-NUM < WKS-ANI-SISTEMA
065600              SET PERIODO-VALIDO TO TRUE
065700           ELSE
065800              IF WKS-TD-ANIO-NUM = WKS-ANI-SISTEMA AND
065900                 WKS-TD-MES-NUM NOT > WKS-MES-SISTEMA
066000                 SET PERIODO-VALIDO TO TRUE
066100              END-IF
066200           END-IF
066300        END-IF
066400     END-IF.
066500 320-PARSEA-PERIODO-E. EXIT.
066600
066700*----------------------------------------------------------------*
066800*  330 - BUSCA LA CATEGORIA DE PRODUCTO POR CODIGO HS EXACTO,    *
066900*  PRIMERO EN EL MAESTRO Y LUEGO EN LO CREADO EN ESTA CORRIDA;   *
067000*  SI NO EXISTE, LA CREA (TCK-0071)                              *
067100*----------------------------------------------------------------*
067200 330-RESUELVE-CATEGORIA-PRODUCTO SECTION.
067300     SET CATEGORIA-ENCONTRADA-OK TO FALSE
067400     SET CATEGORIA-ACTIVA        TO FALSE
067500     SET IX-PRCT TO 1
067600     SEARCH ALL WKS-PRCT-ENTRADA
067700         AT END CONTINUE
067800         WHEN PC-TBL-HS-CODE (IX-PRCT) = TD-HS-CODE
067900              SET CATEGORIA-ENCONTRADA-OK TO TRUE
068000     END-SEARCH
068100     IF CATEGORIA-ENCONTRADA-OK
068200        IF PC-TBL-ES-ACTIVO (IX-PRCT)
068300           SET CATEGORIA-ACTIVA TO TRUE
068400        END-IF
068500     ELSE
068600        PERFORM 331-BUSCA-CATEGORIA-NUEVA
068700        IF NOT CATEGORIA-ENCONTRADA-OK
068800           PERFORM 335-CREA-CATEGORIA-NUEVA
068900           SET CATEGORIA-ACTIVA TO TRUE
069000        ELSE
069100           IF PC-TBLN-ACTIVE-FLAG (IX-PRCT-N) = "Y"
069200              SET CATEGORIA-ACTIVA TO TRUE
069300           END-IF
069400        END-IF
069500     END-IF.
069600 330-RESUELVE-CATEGORIA-PRODUCTO-E. EXIT.
069700
069800 331-BUSCA-CATEGORIA-NUEVA SECTION.
069900     SET CATEGORIA-ENCONTRADA-OK TO FALSE
070000     SET IX-PRCT-N TO 1
070100     PERFORM 332-COMPARA-CATEGORIA-NUEVA
070200         UNTIL CATEGORIA-ENCONTRADA-OK OR
070300               IX-PRCT-N > WKS-PRCT-N-CONTADOR.
070400 331-BUSCA-CATEGORIA-NUEVA-E. EXIT.
070500
070600 332-COMPARA-CATEGORIA-NUEVA SECTION.
070700     IF PC-TBLN-HS-CODE (IX-PRCT-N) = TD-HS-CODE
070800        SET CATEGORIA-ENCONTRADA-OK TO TRUE
070900     ELSE
071000        SET IX-PRCT-N UP BY 1
071100     END-IF.
071200 332-COMPARA-CATEGORIA-NUEVA-E. EXIT.
071300
071400*----------------------------------------------------------------*
071500*  335 - CREA UNA CATEGORIA DE PRODUCTO NUEVA A PARTIR DEL       *
071600*  CODIGO HS DEL REGISTRO DE ADUANAS (DETERMINA-NIVEL-HS)        *
071700*  TCK-0163 (09/08/26 RVQ) EL NIVEL SE ASIGNA 1-5 SEGUN LARGO    *TCK-0163
071800*          DE CODIGO (2/4/6/8/10 DIGITOS); NO SE USA EL LARGO    *TCK-0163
071900*          DIRECTO COMO NIVEL PORQUE PC-TBLN-HS-LEVEL ES 9(1) Y  *TCK-0163
072000*          NO CABE UN NIVEL "10", Y PORQUE EL TRUNCADO DEL       *TCK-0163
072100*          PADRE MAS ABAJO EN ESTE MISMO PARRAFO YA TRABAJA      *TCK-0163
072200*          SOBRE ESTA MISMA ESCALA 1-5 (NIVEL-1)*2 = LARGO PADRE *TCK-0163
072300*----------------------------------------------------------------*
072400 335-CREA-CATEGORIA-NUEVA SECTION.
072500     ADD 1 TO WKS-PRCT-N-CONTADOR
072600     SET IX-PRCT-N TO WKS-PRCT-N-CONTADOR
072700     MOVE TD-HS-CODE TO PC-TBLN-HS-CODE (IX-PRCT-N)
072800     EVALUATE TRUE
072900         WHEN WKS-LONGITUD-HS <= 2
073000              MOVE 1 TO PC-TBLN-HS-LEVEL (IX-PRCT-N)
073100         WHEN WKS-LONGITUD-HS <= 4
073200              MOVE 2 TO PC-TBLN-HS-LEVEL (IX-PRCT-N)
073300         WHEN WKS-LONGITUD-HS <= 6
073400              MOVE 3 TO PC-TBLN-HS-LEVEL (IX-PRCT-N)
073500         WHEN WKS-LONGITUD-HS <= 8
073600              MOVE 4 TO PC-TBLN-HS-LEVEL (IX-PRCT-N)
073700         WHEN OTHER
073800              MOVE 5 TO PC-TBLN-HS-LEVEL (IX-PRCT-N)
073900     END-EVALUATE
074000     IF TD-PRODUCT-NAME = SPACES
074100        MOVE "UNKNOWN" TO PC-TBLN-NAME-KO (IX-PRCT-N)
074200        MOVE "UNKNOWN" TO PC-TBLN-NAME-EN (IX-PRCT-N)
074300     ELSE
074400        MOVE TD-PRODUCT-NAME TO PC-TBLN-NAME-KO (IX-PRCT-N)
074500        MOVE "UNKNOWN"       TO PC-TBLN-NAME-EN (IX-PRCT-N)
074600     END-IF
074700     MOVE SPACES TO PC-TBLN-PARENT-HS-CODE (IX-PRCT-N)
074800     IF PC-TBLN-HS-LEVEL (IX-PRCT-N) > 1
074900        COMPUTE WKS-LARGO-PROBAR =
075000                (PC-TBLN-HS-LEVEL (IX-PRCT-N) - 1) * 2
075100        MOVE TD-HS-CODE (1 : WKS-LARGO-PROBAR)
075200             TO PC-TBLN-PARENT-HS-CODE (IX-PRCT-N)
075300                                       (1 : WKS-LARGO-PROBAR)
075400     END-IF
075500     MOVE "Y" TO PC-TBLN-ACTIVE-FLAG (IX-PRCT-N).
075600 335-CREA-CATEGORIA-NUEVA-E. EXIT.
075700
075800*----------------------------------------------------------------*
075900*  340 - CONVIERTE LOS 5 MONTOS ALFA DEL REGISTRO DE ADUANAS A   *
076000*  NUMERICO (QUITA COMAS DE MILES) PARA ARMAR LA ESTADISTICA     *
076100*----------------------------------------------------------------*
076200 340-PARSEA-MONTOS SECTION.
076300     MOVE TD-EXPORT-VALUE-USD-ALFA TO WKS-MONTO-ALFA-TRABAJO
076400     PERFORM 500-CONVIERTE-MONTO
076500     MOVE WKS-MONTO-NUM-TRABAJO    TO WKS-ES-EXPORT-VALUE-USD
076600
076700     MOVE TD-EXPORT-WEIGHT-KG-ALFA TO WKS-MONTO-ALFA-TRABAJO
076800     PERFORM 500-CONVIERTE-MONTO
076900     MOVE WKS-MONTO-NUM-TRABAJO    TO WKS-ES-EXPORT-WEIGHT-KG
077000
077100     MOVE TD-IMPORT-VALUE-USD-ALFA TO WKS-MONTO-ALFA-TRABAJO
077200     PERFORM 500-CONVIERTE-MONTO
077300     MOVE WKS-MONTO-NUM-TRABAJO    TO WKS-ES-IMPORT-VALUE-USD
077400
077500     MOVE TD-IMPORT-WEIGHT-KG-ALFA TO WKS-MONTO-ALFA-TRABAJO
077600     PERFORM 500-CONVIERTE-MONTO
077700     MOVE WKS-MONTO-NUM-TRABAJO    TO WKS-ES-IMPORT-WEIGHT-KG
077800
077900     MOVE TD-BALANCE-PAGOS-ALFA    TO WKS-MONTO-ALFA-TRABAJO
078000     PERFORM 500-CONVIERTE-MONTO
078100     MOVE WKS-MONTO-NUM-TRABAJO    TO WKS-ES-BALANCE-PAGOS.
078200 340-PARSEA-MONTOS-E. EXIT.
078300
078400*----------------------------------------------------------------*
078500*  350 - ARMA LA ESTADISTICA DE EXPORTACION SEGUN LAS REGLAS DE  *
078600*  NEGOCIO: EL PESO DE EXPORTACION Y LOS CAMPOS DE IMPORTACION   *
078700*  SOLO SE LLENAN CUANDO VIENEN CON VALOR MAYOR A CERO (TCK-0044)*
078800*----------------------------------------------------------------*
078900 350-ARMA-EXPORT-STATISTIC SECTION.
079000     IF WKS-ES-EXPORT-WEIGHT-KG NOT > ZEROS
079100        MOVE ZEROS TO WKS-ES-EXPORT-WEIGHT-KG
079200     END-IF
079300     IF WKS-ES-IMPORT-VALUE-USD NOT > ZEROS
079400        MOVE ZEROS TO WKS-ES-IMPORT-VALUE-USD
079500        MOVE ZEROS TO WKS-ES-IMPORT-WEIGHT-KG
079600        MOVE ZEROS TO WKS-ES-BALANCE-PAGOS
079700     END-IF.
079800 350-ARMA-EXPORT-STATISTIC-E. EXIT.
079900
080000*----------------------------------------------------------------*
080100*  360 - BUSCA LA LLAVE PAIS/CODIGO-HS/ANIO/MES EN EL MAESTRO DE *
080200*  ESTADISTICA (PRIMERO EN EL ORDENADO, LUEGO EN LO NUEVO DE LA  *
080300*  CORRIDA); ACTUALIZA SI EXISTE, INSERTA SI NO (TCK-0002,       *
080400*  TCK-0122 - BANDERA DE UMBRAL ALTO DE EXPORTACION)             *
080500*  TCK-0161 (14/03/26 RVQ) UNA RE-CORRIDA DEL MISMO EXTRACTO DE  *
080600*  ADUANAS SUMABA EL VALOR EXPORTADO EN VEZ DE REEMPLAZARLO Y    *
080700*  DUPLICABA/TRIPLICABA LA CIFRA GUARDADA. SE CAMBIA EL UPDATE   *
080800*  DE ADD A MOVE (SOBRE-ESCRITURA) Y SE MARCA LA BANDERA DE      *
080900*  ORIGEN DE DATO EN "C" TAMBIEN AL ACTUALIZAR, NO SOLO AL INSERTAR*
081000*----------------------------------------------------------------*
081100 360-ESCRIBE-EXPORT-STATISTIC SECTION.
081200     MOVE CT-TBL-CODIGO (IX-PAIS) TO WKS-LLA-COUNTRY-CODE
081300     MOVE TD-HS-CODE         TO WKS-LLA-HS-CODE
081400     MOVE WKS-TD-ANIO-NUM    TO WKS-LLA-YEAR
081500     MOVE WKS-TD-MES-NUM     TO WKS-LLA-MONTH
081600     SET ESTA-ENCONTRADA-OK TO FALSE
081700     SET IX-ESTA TO 1
081800     SEARCH ALL WKS-ESTA-ENTRADA
081900         AT END CONTINUE
082000         WHEN ES-TBL-LLAVE-PLANA (IX-ESTA) = WKS-LLAVE-ARMADA
082100              SET ESTA-ENCONTRADA-OK TO TRUE
082200     END-SEARCH
082300     IF ESTA-ENCONTRADA-OK
082400        MOVE WKS-ES-EXPORT-VALUE-USD TO
082500                               ES-TBL-EXPORT-VALUE-USD (IX-ESTA)
082600        IF WKS-ES-EXPORT-WEIGHT-KG > ZEROS
082700           MOVE WKS-ES-EXPORT-WEIGHT-KG TO
082800                               ES-TBL-EXPORT-WEIGHT-KG (IX-ESTA)
082900        END-IF
083000        IF WKS-ES-IMPORT-VALUE-USD > ZEROS
083100           MOVE WKS-ES-IMPORT-VALUE-USD TO
083200                               ES-TBL-IMPORT-VALUE-USD (IX-ESTA)
083300           MOVE WKS-ES-IMPORT-WEIGHT-KG TO
083400                               ES-TBL-IMPORT-WEIGHT-KG (IX-ESTA)
083500           MOVE WKS-ES-BALANCE-PAGOS    TO
083600                               ES-TBL-BALANCE-PAGOS (IX-ESTA)
083700        END-IF
083800        MOVE "C" TO ES-TBL-DATA-SOURCE-FLAG (IX-ESTA)
083900        IF ES-TBL-EXPORT-VALUE-USD (IX-ESTA) >
084000           WKS-UMBRAL-ALTO-EXPORT
084100           MOVE "S" TO ES-TBL-UMBRAL-ALTO-FLAG (IX-ESTA)
084200        END-IF
084300        ADD 1 TO WKS-TRAD-ACTUALIZADOS
084400     ELSE
084500        PERFORM 361-BUSCA-ESTADISTICA-NUEVA
084600        IF ESTA-ENCONTRADA-EN-NUEVA
084700           MOVE WKS-ES-EXPORT-VALUE-USD TO
084800                            ES-TBLN-EXPORT-VALUE-USD (IX-ESTA-N)
084900           IF WKS-ES-EXPORT-WEIGHT-KG > ZEROS
085000              MOVE WKS-ES-EXPORT-WEIGHT-KG TO
085100                            ES-TBLN-EXPORT-WEIGHT-KG (IX-ESTA-N)
085200           END-IF
085300           IF WKS-ES-IMPORT-VALUE-USD > ZEROS
085400              MOVE WKS-ES-IMPORT-VALUE-USD TO
085500                            ES-TBLN-IMPORT-VALUE-USD (IX-ESTA-N)
085600              MOVE WKS-ES-IMPORT-WEIGHT-KG TO
085700                            ES-TBLN-IMPORT-WEIGHT-KG (IX-ESTA-N)
085800              MOVE WKS-ES-BALANCE-PAGOS    TO
085900                            ES-TBLN-BALANCE-PAGOS (IX-ESTA-N)
086000           END-IF
086100           MOVE "C" TO ES-TBLN-DATA-SOURCE-FLAG (IX-ESTA-N)
086200           IF ES-TBLN-EXPORT-VALUE-USD (IX-ESTA-N) >
086300              WKS-UMBRAL-ALTO-EXPORT
086400              MOVE "S" TO ES-TBLN-UMBRAL-ALTO-FLAG (IX-ESTA-N)
086500           END-IF
086600           ADD 1 TO WKS-TRAD-ACTUALIZADOS
086700        ELSE
086800           PERFORM 365-INSERTA-ESTADISTICA-NUEVA
086900           ADD 1 TO WKS-TRAD-INSERTADOS
087000        END-IF
087100     END-IF.
087200 360-ESCRIBE-EXPORT-STATISTIC-E. EXIT.
087300
087400 361-BUSCA-ESTADISTICA-NUEVA SECTION.
087500     SET ESTA-ENCONTRADA-EN-NUEVA TO FALSE
087600     SET IX-ESTA-N TO 1
087700     PERFORM 362-COMPARA-ESTADISTICA-NUEVA
087800         UNTIL ESTA-ENCONTRADA-EN-NUEVA OR
087900               IX-ESTA-N > WKS-ESTA-N-CONTADOR.
088000 361-BUSCA-ESTADISTICA-NUEVA-E. EXIT.
088100
088200 362-COMPARA-ESTADISTICA-NUEVA SECTION.
088300     IF ES-TBLN-COUNTRY-CODE (IX-ESTA-N) = WKS-LLA-COUNTRY-CODE
088400        AND ES-TBLN-HS-CODE  (IX-ESTA-N) = WKS-LLA-HS-CODE
088500        AND ES-TBLN-YEAR     (IX-ESTA-N) = WKS-LLA-YEAR
088600        AND ES-TBLN-MONTH    (IX-ESTA-N) = WKS-LLA-MONTH
088700        SET ESTA-ENCONTRADA-EN-NUEVA TO TRUE
088800     ELSE
088900        SET IX-ESTA-N UP BY 1
089000     END-IF.
089100 362-COMPARA-ESTADISTICA-NUEVA-E. EXIT.
089200
089300 365-INSERTA-ESTADISTICA-NUEVA SECTION.
089400     ADD 1 TO WKS-ESTA-N-CONTADOR
089500     SET IX-ESTA-N TO WKS-ESTA-N-CONTADOR
089600     MOVE WKS-LLA-COUNTRY-CODE  TO ES-TBLN-COUNTRY-CODE (IX-ESTA-N)
089700     MOVE WKS-LLA-HS-CODE       TO ES-TBLN-HS-CODE (IX-ESTA-N)
089800     MOVE WKS-LLA-YEAR          TO ES-TBLN-YEAR (IX-ESTA-N)
089900     MOVE WKS-LLA-MONTH         TO ES-TBLN-MONTH (IX-ESTA-N)
090000     MOVE WKS-ES-EXPORT-VALUE-USD TO
090100                            ES-TBLN-EXPORT-VALUE-USD (IX-ESTA-N)
090200     MOVE WKS-ES-EXPORT-WEIGHT-KG TO
090300                            ES-TBLN-EXPORT-WEIGHT-KG (IX-ESTA-N)
090400     MOVE WKS-ES-IMPORT-VALUE-USD TO
090500                            ES-TBLN-IMPORT-VALUE-USD (IX-ESTA-N)
090600     MOVE WKS-ES-IMPORT-WEIGHT-KG TO
090700                            ES-TBLN-IMPORT-WEIGHT-KG (IX-ESTA-N)
090800     MOVE WKS-ES-BALANCE-PAGOS    TO
090900                            ES-TBLN-BALANCE-PAGOS (IX-ESTA-N)
091000     MOVE ZEROS TO ES-TBLN-GROWTH-RATE-YOY (IX-ESTA-N)
091100     MOVE ZEROS TO ES-TBLN-MARKET-SHARE (IX-ESTA-N)
091200     MOVE "C"   TO ES-TBLN-DATA-SOURCE-FLAG (IX-ESTA-N)
091300     IF ES-TBLN-EXPORT-VALUE-USD (IX-ESTA-N) > WKS-UMBRAL-ALTO-EXPORT
091400        MOVE "S" TO ES-TBLN-UMBRAL-ALTO-FLAG (IX-ESTA-N)
091500     ELSE
091600        MOVE "N" TO ES-TBLN-UMBRAL-ALTO-FLAG (IX-ESTA-N)
091700     END-IF.
091800 365-INSERTA-ESTADISTICA-NUEVA-E. EXIT.
091900
092000*----------------------------------------------------------------*
092100*  500 - CONVIERTE UN MONTO ALFA (CON COMAS DE MILES Y PUNTO     *
092200*  DECIMAL) A NUMERICO, SIN USAR FUNCIONES INTRINSECAS DEL       *
092300*  COMPILADOR (VER BITACORA TCK-0122)                            *
092400*----------------------------------------------------------------*
092500 500-CONVIERTE-MONTO SECTION.
092600     MOVE SPACES TO WKS-MONTO-LIMPIO
092700     MOVE ZEROS  TO WKS-M
092800     PERFORM 501-QUITA-COMAS VARYING WKS-K FROM 1 BY 1
092900             UNTIL WKS-K > 18
093000     MOVE SPACES TO WKS-MONTO-PARTE-ENTERA-ALFA
093100     MOVE SPACES TO WKS-MONTO-PARTE-DECIMAL-ALFA
093200     UNSTRING WKS-MONTO-LIMPIO DELIMITED BY "."
093300         INTO WKS-MONTO-PARTE-ENTERA-ALFA,
093400              WKS-MONTO-PARTE-DECIMAL-ALFA
093500     END-UNSTRING
093600     MOVE ZEROS TO WKS-ENTERA-NUM
093700     PERFORM 502-ACUMULA-ENTERA VARYING WKS-K FROM 1 BY 1
093800             UNTIL WKS-K > 15
093900     MOVE ZEROS TO WKS-DECIMAL-NUM
094000     MOVE ZEROS TO WKS-CONT-DEC
094100     PERFORM 503-ACUMULA-DECIMAL VARYING WKS-K FROM 1 BY 1
094200             UNTIL WKS-K > 3
094300     PERFORM 504-ESCALA-DECIMAL
094400         UNTIL WKS-CONT-DEC >= 3
094500     COMPUTE WKS-MONTO-NUM-TRABAJO =
094600             WKS-ENTERA-NUM + (WKS-DECIMAL-NUM / 1000).
094700 500-CONVIERTE-MONTO-E. EXIT.
094800
094900 501-QUITA-COMAS SECTION.
095000     IF WKS-MONTO-ALFA-CHAR (WKS-K) NOT = ","
095100        AND WKS-MONTO-ALFA-CHAR (WKS-K) NOT = SPACE
095200        ADD 1 TO WKS-M
095300        MOVE WKS-MONTO-ALFA-CHAR (WKS-K)
095400             TO WKS-MONTO-LIMPIO-CHAR (WKS-M)
095500     END-IF.
095600 501-QUITA-COMAS-E. EXIT.
095700
095800 502-ACUMULA-ENTERA SECTION.
095900     IF WKS-ENT-DIGITO (WKS-K) NOT = SPACE
096000        MOVE WKS-ENT-DIGITO (WKS-K) TO WKS-UN-DIGITO
096100        COMPUTE WKS-ENTERA-NUM = WKS-ENTERA-NUM * 10 + WKS-UN-DIGITO
096200     END-IF.
096300 502-ACUMULA-ENTERA-E. EXIT.
096400
096500 503-ACUMULA-DECIMAL SECTION.
096600     IF WKS-DEC-DIGITO (WKS-K) NOT = SPACE
096700        MOVE WKS-DEC-DIGITO (WKS-K) TO WKS-UN-DIGITO
096800        COMPUTE WKS-DECIMAL-NUM = WKS-DECIMAL-NUM * 10 + WKS-UN-DIGITO
096900        ADD 1 TO WKS-CONT-DEC
097000     END-IF.
097100 503-ACUMULA-DECIMAL-E. EXIT.
097200
097300 504-ESCALA-DECIMAL SECTION.
097400     COMPUTE WKS-DECIMAL-NUM = WKS-DECIMAL-NUM * 10
097500     ADD 1 TO WKS-CONT-DEC.
097600 504-ESCALA-DECIMAL-E. EXIT.
097700
097800*----------------------------------------------------------------*
097900*  700 - REGRABA EL MAESTRO DE CATEGORIA DE PRODUCTO COMPLETO,   *
098000*  LO EXISTENTE MAS LO CREADO EN ESTA CORRIDA (TCK-0071,TCK-0151)*
098100*----------------------------------------------------------------*
098200 700-REGRABA-CATEGORIAS SECTION.
098300     CLOSE EXPPRC
098400     OPEN OUTPUT EXPPRC
098500     IF FS-EXPPRC NOT = 0
098600        MOVE "EXPPRC" TO WKS-LK-ARCHIVO
098700        MOVE "REGRABA"  TO WKS-LK-ACCION
098800        MOVE SPACES     TO WKS-LK-LLAVE
098900        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
099000            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPPRC, FSE-EXPPRC
099100        MOVE 91 TO RETURN-CODE
099200        STOP RUN
099300     END-IF
099400     PERFORM 701-GRABA-CATEGORIA-EXISTENTE
099500         VARYING IX-PRCT FROM 1 BY 1
099600         UNTIL IX-PRCT > WKS-PRCT-CONTADOR
099700     PERFORM 702-GRABA-CATEGORIA-NUEVA
099800         VARYING IX-PRCT-N FROM 1 BY 1
099900         UNTIL IX-PRCT-N > WKS-PRCT-N-CONTADOR.
100000 700-REGRABA-CATEGORIAS-E. EXIT.
100100
100200 701-GRABA-CATEGORIA-EXISTENTE SECTION.
100300     MOVE PC-TBL-HS-CODE (IX-PRCT)        TO PC-HS-CODE
100400     MOVE PC-TBL-HS-LEVEL (IX-PRCT)       TO PC-HS-LEVEL
100500     MOVE PC-TBL-NAME-KO (IX-PRCT)        TO PC-NAME-KO
100600     MOVE PC-TBL-NAME-EN (IX-PRCT)        TO PC-NAME-EN
100700     MOVE PC-TBL-PARENT-HS-CODE (IX-PRCT) TO PC-PARENT-HS-CODE
100800     MOVE PC-TBL-ACTIVE-FLAG (IX-PRCT)    TO PC-ACTIVE-FLAG
100900     WRITE REG-PRDCAT.
101000 701-GRABA-CATEGORIA-EXISTENTE-E. EXIT.
101100
101200 702-GRABA-CATEGORIA-NUEVA SECTION.
101300     MOVE PC-TBLN-HS-CODE (IX-PRCT-N)        TO PC-HS-CODE
101400     MOVE PC-TBLN-HS-LEVEL (IX-PRCT-N)       TO PC-HS-LEVEL
101500     MOVE PC-TBLN-NAME-KO (IX-PRCT-N)        TO PC-NAME-KO
101600     MOVE PC-TBLN-NAME-EN (IX-PRCT-N)        TO PC-NAME-EN
101700     MOVE PC-TBLN-PARENT-HS-CODE (IX-PRCT-N) TO PC-PARENT-HS-CODE
101800     MOVE PC-TBLN-ACTIVE-FLAG (IX-PRCT-N)    TO PC-ACTIVE-FLAG
101900     WRITE REG-PRDCAT.
102000 702-GRABA-CATEGORIA-NUEVA-E. EXIT.
102100
102200*----------------------------------------------------------------*
102300*  710 - REGRABA EL MAESTRO DE ESTADISTICA DE EXPORTACION        *
102400*  COMPLETO, LO EXISTENTE (YA ACTUALIZADO) MAS LO INSERTADO EN   *
102500*  ESTA CORRIDA (TCK-0002, TCK-0151)                             *
102600*----------------------------------------------------------------*
102700 710-REGRABA-ESTADISTICAS SECTION.
102800     CLOSE EXPSTA
102900     OPEN OUTPUT EXPSTA
103000     IF FS-EXPSTA NOT = 0
103100        MOVE "EXPSTA"  TO WKS-LK-ARCHIVO
103200        MOVE "REGRABA" TO WKS-LK-ACCION
103300        MOVE SPACES    TO WKS-LK-LLAVE
103400        CALL "EXPD1R00" USING WKS-LK-PROGRAMA, WKS-LK-ARCHIVO,
103500            WKS-LK-ACCION, WKS-LK-LLAVE, FS-EXPSTA, FSE-EXPSTA
103600        MOVE 91 TO RETURN-CODE
103700        STOP RUN
103800     END-IF
103900     PERFORM 711-GRABA-ESTADISTICA-EXISTENTE
104000         VARYING IX-ESTA FROM 1 BY 1
104100         UNTIL IX-ESTA > WKS-ESTA-CONTADOR
104200     PERFORM 712-GRABA-ESTADISTICA-NUEVA
104300         VARYING IX-ESTA-N FROM 1 BY 1
104400         UNTIL IX-ESTA-N > WKS-ESTA-N-CONTADOR.
104500 710-REGRABA-ESTADISTICAS-E. EXIT.
104600
104700 711-GRABA-ESTADISTICA-EXISTENTE SECTION.
104800     MOVE ES-TBL-LLAVE-PLANA (IX-ESTA)      TO ES-LLAVE-PLANA
104900     MOVE ES-TBL-EXPORT-VALUE-USD (IX-ESTA) TO ES-EXPORT-VALUE-USD
105000     MOVE ES-TBL-EXPORT-WEIGHT-KG (IX-ESTA) TO ES-EXPORT-WEIGHT-KG
105100     MOVE ES-TBL-IMPORT-VALUE-USD (IX-ESTA) TO ES-IMPORT-VALUE-USD
105200     MOVE ES-TBL-IMPORT-WEIGHT-KG (IX-ESTA) TO ES-IMPORT-WEIGHT-KG
105300     MOVE ES-TBL-BALANCE-PAGOS (IX-ESTA)    TO ES-BALANCE-OF-PAYMENTS
105400     MOVE ES-TBL-GROWTH-RATE-YOY (IX-ESTA)  TO ES-GROWTH-RATE-YOY
105500     MOVE ES-TBL-MARKET-SHARE (IX-ESTA)     TO ES-MARKET-SHARE
105600     MOVE ES-TBL-DATA-SOURCE-FLAG (IX-ESTA) TO ES-DATA-SOURCE-FLAG
105700     MOVE ES-TBL-UMBRAL-ALTO-FLAG (IX-ESTA) TO ES-UMBRAL-ALTO-FLAG
105800     WRITE REG-EXPSTA.
105900 711-GRABA-ESTADISTICA-EXISTENTE-E. EXIT.
106000
106100 712-GRABA-ESTADISTICA-NUEVA SECTION.
106200     MOVE ES-TBLN-COUNTRY-CODE (IX-ESTA-N)  TO ES-COUNTRY-CODE
106300     MOVE ES-TBLN-HS-CODE (IX-ESTA-N)       TO ES-HS-CODE
106400     MOVE ES-TBLN-YEAR (IX-ESTA-N)          TO ES-YEAR
106500     MOVE ES-TBLN-MONTH (IX-ESTA-N)         TO ES-MONTH
106600     MOVE ES-TBLN-EXPORT-VALUE-USD (IX-ESTA-N) TO ES-EXPORT-VALUE-USD
106700     MOVE ES-TBLN-EXPORT-WEIGHT-KG (IX-ESTA-N) TO ES-EXPORT-WEIGHT-KG
106800     MOVE ES-TBLN-IMPORT-VALUE-USD (IX-ESTA-N) TO ES-IMPORT-VALUE-USD
106900     MOVE ES-TBLN-IMPORT-WEIGHT-KG (IX-ESTA-N) TO ES-IMPORT-WEIGHT-KG
107000     MOVE ES-TBLN-BALANCE-PAGOS (IX-ESTA-N)  TO ES-BALANCE-OF-PAYMENTS
107100     MOVE ES-TBLN-GROWTH-RATE-YOY (IX-ESTA-N) TO ES-GROWTH-RATE-YOY
107200     MOVE ES-TBLN-MARKET-SHARE (IX-ESTA-N)   TO ES-MARKET-SHARE
107300     MOVE ES-TBLN-DATA-SOURCE-FLAG (IX-ESTA-N) TO ES-DATA-SOURCE-FLAG
107400     MOVE ES-TBLN-UMBRAL-ALTO-FLAG (IX-ESTA-N) TO ES-UMBRAL-ALTO-FLAG
107500     WRITE REG-EXPSTA.
107600 712-GRABA-ESTADISTICA-NUEVA-E. EXIT.
107700
107800*----------------------------------------------------------------*
107900*  800 - DEJA CONSTANCIA EN CONSOLA DEL RESUMEN DE LA CORRIDA    *
108000*----------------------------------------------------------------*
108100 800-ESTADISTICAS-CORRIDA SECTION.
108200     DISPLAY "======  EXPB2020 - RESUMEN DE LA CORRIDA  ======"
108300             UPON CONSOLE
108400     DISPLAY "CODIGOS IT CARGADOS      : " WKS-COD-IT-CARGADOS
108500             UPON CONSOLE
108600     DISPLAY "REGISTROS ADUANAS LEIDOS : " WKS-TRAD-LEIDOS
108700             UPON CONSOLE
108800     DISPLAY "REGISTROS FILTRADOS (IT) : " WKS-TRAD-FILTRADOS
108900             UPON CONSOLE
109000     DISPLAY "ESTADISTICAS INSERTADAS  : " WKS-TRAD-INSERTADOS
109100             UPON CONSOLE
109200     DISPLAY "ESTADISTICAS ACTUALIZADAS: " WKS-TRAD-ACTUALIZADOS
109300             UPON CONSOLE
109400     DISPLAY "REGISTROS DESCARTADOS    : " WKS-TRAD-DESCARTADOS
109500             UPON CONSOLE
109600     DISPLAY "================================================="
109700             UPON CONSOLE.
109800 800-ESTADISTICAS-CORRIDA-E. EXIT.
109900
110000*----------------------------------------------------------------*
110100*  900 - CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA                 *
110200*----------------------------------------------------------------*
110300 900-CIERRA-ARCHIVOS SECTION.
110400     CLOSE TRADIN
110500     CLOSE ITPVAL
110600     CLOSE EXPPAI
110700     CLOSE EXPPRC
110800     CLOSE EXPSTA.
110900 900-CIERRA-ARCHIVOS-E. EXIT.
